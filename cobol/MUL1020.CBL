000100******************************************************************
000200*    FECHA       : 02/06/1991                                   *
000300*    PROGRAMADOR : DANILO REYES VELASQUEZ (DRVZ)                *
000400*    APLICACION  : MULE - PREVENCION DE MULEO DE DINERO         *
000500*    PROGRAMA    : MUL1020                                      *
000600*    TIPO        : BATCH                                        *
000700*    DESCRIPCION : LEE LAS TRANSACCIONES VALIDADAS POR MUL1010, *
000800*                : ARMA LA RED DE CUENTAS EN MEMORIA, DETECTA    *
000900*                : ANILLOS DE CICLO Y DE "SMURFING", CALIFICA    *
001000*                : CADA CUENTA IMPLICADA, EXTRAE CARACTERISTICAS*
001100*                : POR CUENTA Y EMITE EL REPORTE FINAL DE MULEO. *
001200*    ARCHIVOS    : TRNVAL=E, ANISAL=S, PTJSAL=S, CARSAL=S,       *
001300*                : RPTFRD=S                                      *
001400*    ACCION (ES) : D=DETECTAR, P=PUNTUAR, R=REPORTAR             *
001500*    PROGRAMA(S) : MUL1010 (PREDECESOR), MUL1030 (GENERADOR)     *
001600*    INSTALADO   : DD/MM/AAAA                                   *
001700*    BPM/RATIONAL: CR-119480                                     *
001800*    NOMBRE      : MOTOR DE DETECCION DE ANILLOS DE MULEO        *
001900******************************************************************
002000*                  REGISTRO DE CONTROL DE CAMBIOS                *
002100* ------------------------------------------------------------   *
002200* 02/06/1991 DRVZ CR-119480 VERSION INICIAL. DETECCION DE CICLOS *
002300*                : POR BUSQUEDA EN PROFUNDIDAD ACOTADA A 5.      *
002400* 14/02/1992 DRVZ CR-120115 SE AGREGA EL DETECTOR DE SMURFING    *
002500*                : POR VENTANA DESLIZANTE DE 72 HORAS.           *
002600* 19/08/1993 MCHG CR-123870 SE AGREGA EL MOTOR DE PUNTAJE DE     *
002700*                : SOSPECHA POR CUENTA (BASE + VELOCIDAD).       *
002800* 05/04/1995 MCHG CR-127230 SE AGREGA PENALIZACION DE COMERCIOS  *
002900*                : AL PUNTAJE Y EL EXTRACTOR DE CARACTERISTICAS. *
003000* 03/03/1998 PEDR CR-131210 REVISION DEL PROGRAMA PARA EL AJUSTE *
003100*                : DEL MILENIO (Y2K). EL CALCULO DE FECHAS SE    *
003200*                : AMPLIA A ANIO DE 4 DIGITOS CON BASE EN 1900.  *
003300* 11/01/1999 PEDR CR-131960 PRUEBA Y2K FINAL SOBRE EL CALCULO DE *
003400*                : DIAS TRANSCURRIDOS Y ANIOS BISIESTOS.         *
003500* 22/09/2000 EEDR CR-137040 SE AGREGA EL REPORTE COLUMNAR FINAL  *
003600*                : DE ANILLOS Y CUENTAS SOSPECHOSAS.             *
003700* 19/02/2004 EEDR CR-145680 SE AGREGA DATASET DE CARACTERISTICAS *
003800*                : POR CUENTA PARA EL AREA DE MODELOS DE RIESGO. *
003850* 11/05/2006 HSOL CR-149210 SE CORRIGE EL ARMADO DEL ANI-ID: EL  *
003860*                : CONTADOR SE EDITA CON CEROS A LA IZQUIERDA EN *
003870*                : WKS-RING-NUM-EDIT (ANTES SE USABA WKS-NUM-EDIT*
003880*                : CON ESPACIOS, LO QUE DESBORDABA MRG-RING-ID   *
003890*                : EN LOS ANILLOS DE SMURFING NUMERADOS DESDE 10)*
003892* 03/08/2006 HSOL CR-149230 EL RENGLON DEL REPORTE DE ANILLOS  *
003894*                : AHORA MUESTRA TOTAL DE MIEMBROS Y MONTO, Y  *
003896*                : SE AGREGA RENGLON DE CONTINUACION CON LA    *
003898*                : LISTA DE MIEMBROS (830/832). EL RENGLON DE  *
003899*                : CUENTA SOSPECHOSA AHORA MUESTRA EL TOTAL DE  *
003900*                : ANILLOS ASOCIADOS Y UN RENGLON DE CONTINUA-  *
003901*                : CION CON LOS ANILLOS (831/833). SE AMPLIA    *
003902*                : RPT-LINEA Y WKS-LINEA-IMPR A 130 POSICIONES. *
003903******************************************************************
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID. MUL1020.
004200 AUTHOR. DANILO REYES VELASQUEZ.
004300 INSTALLATION. BANCO DEL ISTMO - GERENCIA DE RIESGO Y FRAUDE.
004400 DATE-WRITTEN. 02/06/1991.
004500 DATE-COMPILED.
004600 SECURITY. CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO DE RIESGO.
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     CLASS DIGITOS IS "0" THRU "9"
005200     UPSI-0 ON STATUS IS MODO-PRUEBA-ACTIVO
005300            OFF STATUS IS MODO-PRUEBA-INACTIVO.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT TRN-VALIDAS ASSIGN TO TRNVAL
005700            ORGANIZATION IS LINE SEQUENTIAL
005800            FILE STATUS IS FS-TRNVAL.
005900     SELECT ANI-SALIDA ASSIGN TO ANISAL
006000            ORGANIZATION IS SEQUENTIAL
006100            FILE STATUS IS FS-ANISAL.
006200     SELECT PTJ-SALIDA ASSIGN TO PTJSAL
006300            ORGANIZATION IS SEQUENTIAL
006400            FILE STATUS IS FS-PTJSAL.
006500     SELECT CAR-SALIDA ASSIGN TO CARSAL
006600            ORGANIZATION IS SEQUENTIAL
006700            FILE STATUS IS FS-CARSAL.
006800     SELECT REPORTE-FRAUDE ASSIGN TO RPTFRD
006900            ORGANIZATION IS LINE SEQUENTIAL
007000            FILE STATUS IS FS-RPTFRD.
007100 DATA DIVISION.
007200 FILE SECTION.
007300*                   ARCHIVO DE TRANSACCIONES VALIDADAS (ENTRADA)
007400 FD  TRN-VALIDAS.
007500     COPY MULTRN01 REPLACING ==MUL-TRN-REGISTRO== BY
007600          ==REG-ENTRADA== ==MTR-== BY ==ENT-==.
007700*                   ARCHIVO DE ANILLOS DETECTADOS (SALIDA)
007800 FD  ANI-SALIDA.
007900     COPY MULRNG01.
008000*                   ARCHIVO DE PUNTAJES DE SOSPECHA (SALIDA)
008100 FD  PTJ-SALIDA.
008200     COPY MULACS01.
008300*                   ARCHIVO DE CARACTERISTICAS POR CUENTA (SAL)
008400 FD  CAR-SALIDA.
008500     COPY MULACF01.
008600*                   REPORTE COLUMNAR FINAL (IMPRESION)
008700 FD  REPORTE-FRAUDE.
008800 01  REG-REPORTE.
008900     05  RPT-LINEA                PIC X(130).
009000     05  FILLER                   PIC X(02).
009100 WORKING-STORAGE SECTION.
009200*                    LIMITES DE PROCESO POR LOTE (TABLAS FIJAS)
009300 01  WKS-LIMITES COMP.
009400     05  WKS-MAX-TXN               PIC 9(05) VALUE 400.
009500     05  WKS-MAX-CTA               PIC 9(03) VALUE 080.
009600     05  WKS-MAX-VEC               PIC 9(03) VALUE 030.
009700     05  WKS-MAX-TXCTA             PIC 9(03) VALUE 060.
009800     05  WKS-MAX-ANI               PIC 9(03) VALUE 060.
009900     05  WKS-MAX-MIEM              PIC 9(03) VALUE 020.
010000     05  WKS-MAX-PROF              PIC 9(02) VALUE 05.
010100*                    VARIABLES DE FILE STATUS
010200 01  WKS-FILE-STATUS.
010300     05  FS-TRNVAL                 PIC 9(02) VALUE ZEROS.
010400     05  FS-ANISAL                 PIC 9(02) VALUE ZEROS.
010500     05  FS-PTJSAL                 PIC 9(02) VALUE ZEROS.
010600     05  FS-CARSAL                 PIC 9(02) VALUE ZEROS.
010700     05  FS-RPTFRD                 PIC 9(02) VALUE ZEROS.
010800     05  FILLER                    PIC X(02).
010900*                    BANDERAS DE CONTROL
011000 01  WKS-BANDERAS.
011100     05  WKS-FIN-ENTRADA           PIC 9(01) VALUE ZEROS.
011200         88  FIN-TRN-ENTRADA               VALUE 1.
011300     05  WKS-SW-COMERCIO           PIC 9(01) VALUE ZEROS.
011400         88  CTA-ACTUAL-ES-COMERCIO        VALUE 1.
011500     05  WKS-SW-REPETIDO           PIC 9(01) VALUE ZEROS.
011600         88  NODO-YA-EN-PILA               VALUE 1.
011700     05  WKS-SW-BISIESTO           PIC 9(01) VALUE ZEROS.
011800         88  ANIO-ES-BISIESTO              VALUE 1.
011900     05  WKS-SW-DFS-FIN            PIC 9(01) VALUE ZEROS.
012000         88  DFS-TERMINADO                 VALUE 1.
012100     05  FILLER                    PIC X(03).
012110*                    BANDERA DE ERROR DE APERTURA (77-LEVEL,
012120*                    AUTONOMA, FUERA DE LOS GRUPOS 01 DE ARRIBA)
012130 77  WKS-ERROR-APERTURA-SW         PIC 9(01) COMP VALUE ZEROS.
012140     88  HUBO-ERROR-APERTURA           VALUE 1.
012200*                    TABLA DE TRANSACCIONES VALIDAS EN MEMORIA
012300 01  WKS-TABLA-TXN.
012400     05  TXN-ENTRY OCCURS 400 TIMES.
012500         10  TXN-ORIGEN-T          PIC X(10).
012600         10  TXN-DESTINO-T         PIC X(10).
012700         10  TXN-MONTO-T           PIC 9(07)V99.
012800         10  TXN-FH-T              PIC X(19).
012900         10  TXN-MINUTOS-T         PIC 9(09) COMP.
013000*                    TABLA DE CUENTAS (NODOS DE LA RED)
013100 01  WKS-TABLA-CTA.
013200     05  CTA-ENTRY OCCURS 80 TIMES
013300             ASCENDING KEY IS CTA-ID
013400             INDEXED BY WKS-IX-CTA.
013500         10  CTA-ID                PIC X(10).
013600         10  CTA-SAL-TOTAL         PIC 9(03) COMP.
013700         10  CTA-SAL-NODO OCCURS 30 TIMES    PIC X(10).
013800         10  CTA-ENT-TOTAL         PIC 9(03) COMP.
013900         10  CTA-ENT-NODO OCCURS 30 TIMES    PIC X(10).
014000         10  CTA-TXN-SAL-TOTAL     PIC 9(05) COMP.
014100         10  CTA-TXN-SAL-IX OCCURS 60 TIMES  PIC 9(05) COMP.
014200         10  CTA-TXN-SAL-MONTO     PIC 9(11)V99.
014300         10  CTA-TXN-ENT-TOTAL     PIC 9(05) COMP.
014400         10  CTA-TXN-ENT-IX OCCURS 60 TIMES  PIC 9(05) COMP.
014500         10  CTA-EN-CICLO-CONT     PIC 9(03) COMP.
014600         10  CTA-ANILLO-MAYOR      PIC 9(03) COMP.
014700         10  CTA-SMURFING-FLAG     PIC 9(01) COMP.
014800 01  WKS-CTA-SWAP.
014900     05  CTA-SWAP-ENTRY.
015000         10  FILLER                PIC X(10).
015100         10  FILLER                PIC 9(03) COMP.
015200         10  FILLER OCCURS 30 TIMES PIC X(10).
015300         10  FILLER                PIC 9(03) COMP.
015400         10  FILLER OCCURS 30 TIMES PIC X(10).
015500         10  FILLER                PIC 9(05) COMP.
015600         10  FILLER OCCURS 60 TIMES PIC 9(05) COMP.
015700         10  FILLER                PIC 9(11)V99.
015800         10  FILLER                PIC 9(05) COMP.
015900         10  FILLER OCCURS 60 TIMES PIC 9(05) COMP.
016000         10  FILLER                PIC 9(03) COMP.
016100         10  FILLER                PIC 9(03) COMP.
016200         10  FILLER                PIC 9(01) COMP.
016300*                    TABLA DE ANILLOS DETECTADOS (CICLO+SMURF)
016400 01  WKS-TABLA-ANI.
016500     05  ANI-ENTRY OCCURS 60 TIMES.
016600         10  ANI-ID                PIC X(12).
016700         10  ANI-PATRON            PIC X(16).
016800         10  ANI-MIEM-TOTAL        PIC 9(03) COMP.
016900         10  ANI-MIEM OCCURS 20 TIMES PIC X(10).
017000         10  ANI-PUNTAJE           PIC 9(03)V9(04).
017100         10  ANI-MONTO-TOTAL       PIC 9(11)V99.
017200         10  ANI-TXN-TOTAL         PIC 9(05) COMP.
017300 01  WKS-ANI-SWAP.
017400     05  FILLER                    PIC X(12).
017500     05  FILLER                    PIC X(16).
017600     05  FILLER                    PIC 9(03) COMP.
017700     05  FILLER OCCURS 20 TIMES    PIC X(10).
017800     05  FILLER                    PIC 9(03)V9(04).
017900     05  FILLER                    PIC 9(11)V99.
018000     05  FILLER                    PIC 9(05) COMP.
018100*                    TABLA DE PUNTAJES DE SOSPECHA POR CUENTA
018200 01  WKS-TABLA-PTJ.
018300     05  PTJ-ENTRY OCCURS 80 TIMES.
018400         10  PTJ-CTA-ID            PIC X(10).
018500         10  PTJ-PUNTAJE-CALC      PIC S9(04) COMP.
018600         10  PTJ-ANILLO-TOTAL      PIC 9(02) COMP.
018700         10  PTJ-ANILLO-ID OCCURS 10 TIMES PIC X(12).
018800         10  PTJ-NIVEL             PIC X(06).
018900 01  WKS-PTJ-SWAP.
019000     05  FILLER                    PIC X(10).
019100     05  FILLER                    PIC S9(04) COMP.
019200     05  FILLER                    PIC 9(02) COMP.
019300     05  FILLER OCCURS 10 TIMES    PIC X(12).
019400     05  FILLER                    PIC X(06).
019500*                    CONTADORES Y ACUMULADORES GENERALES (COMP)
019600 01  WKS-CONTADORES COMP.
019700     05  WKS-TOTAL-TXN             PIC 9(05) VALUE ZEROS.
019800     05  WKS-TOTAL-CTA             PIC 9(03) VALUE ZEROS.
019900     05  WKS-TOTAL-ANI             PIC 9(03) VALUE ZEROS.
020000     05  WKS-TOTAL-PTJ             PIC 9(03) VALUE ZEROS.
020100     05  WKS-CICLO-CONTADOR        PIC 9(03) VALUE ZEROS.
020200     05  WKS-SMURF-CONTADOR        PIC 9(03) VALUE ZEROS.
020300     05  WKS-LIN-IX                PIC 9(03) VALUE ZEROS.
020400     05  WKS-LIN-IX2               PIC 9(03) VALUE ZEROS.
020500     05  WKS-LIN-J                 PIC 9(03) VALUE ZEROS.
020600     05  WKS-IX-CTA-O              PIC 9(03) VALUE ZEROS.
020700     05  WKS-IX-CTA-D              PIC 9(03) VALUE ZEROS.
020800     05  WKS-DFS-NI                PIC 9(03) VALUE ZEROS.
020900     05  WKS-TOTAL-CAR             PIC 9(03) VALUE ZEROS.
021000     05  WKS-TOTAL-RPT             PIC 9(03) VALUE ZEROS.
021100*                    AREA DE BUSQUEDA GENERICA DE CUENTA
021200 01  WKS-CTA-BUSCADA               PIC X(10) VALUE SPACES.
021300 01  WKS-DFS-CTA-TMP               PIC X(10) VALUE SPACES.
021400*                    PILA DE BUSQUEDA EN PROFUNDIDAD (CICLOS)
021500 01  WKS-PILA-DFS COMP.
021600     05  WKS-PILA-NODO OCCURS 5 TIMES PIC 9(03).
021700     05  WKS-PILA-PTR  OCCURS 5 TIMES PIC 9(03).
021800 01  WKS-DFS-VARS COMP.
021900     05  WKS-DFS-PROF              PIC 9(02) VALUE ZEROS.
022000     05  WKS-DFS-INICIO            PIC 9(03) VALUE ZEROS.
022100     05  WKS-DFS-TOPE              PIC 9(02) VALUE ZEROS.
022200     05  WKS-DFS-P                 PIC 9(03) VALUE ZEROS.
022300     05  WKS-DFS-CN                PIC 9(03) VALUE ZEROS.
022400*                    MIEMBROS DEL CICLO EN CURSO (ORDEN Y TEXTO)
022500 01  WKS-CICLO-ID-TMP.
022600     05  WKS-CICLO-ID OCCURS 5 TIMES PIC X(10).
022700 01  WKS-CICLO-ID-ORD.
022800     05  WKS-CICLO-ORD OCCURS 5 TIMES PIC X(10).
022900 01  WKS-CICLO-CALC COMP.
023000     05  WKS-CICLO-MONTO           PIC 9(11)V99 VALUE ZEROS.
023100     05  WKS-CICLO-TXNS            PIC 9(05) VALUE ZEROS.
023200     05  WKS-CICLO-RIESGO          PIC 9(03)V9(04) VALUE ZEROS.
023300     05  WKS-CICLO-I               PIC 9(02) VALUE ZEROS.
023400     05  WKS-CICLO-J               PIC 9(02) VALUE ZEROS.
023500*                    AREA DE CALCULO DE FECHA-HORA EN MINUTOS
023600 01  WKS-FH-PARSE.
023700     05  WKS-FH-PARSE-TXT          PIC X(19).
023800 01  WKS-FH-PARSE-R REDEFINES WKS-FH-PARSE.
023900     05  WKS-FH-P-ANIO             PIC 9(04).
024000     05  FILLER                    PIC X(01).
024100     05  WKS-FH-P-MES              PIC 9(02).
024200     05  FILLER                    PIC X(01).
024300     05  WKS-FH-P-DIA              PIC 9(02).
024400     05  FILLER                    PIC X(01).
024500     05  WKS-FH-P-HORA             PIC 9(02).
024600     05  FILLER                    PIC X(01).
024700     05  WKS-FH-P-MINUTO           PIC 9(02).
024800     05  FILLER                    PIC X(01).
024900     05  WKS-FH-P-SEGUNDO          PIC 9(02).
025000 01  WKS-TABLA-DIAS-ACUM          PIC X(36) VALUE
025100         "000031059090120151181212243273304334".
025200 01  WKS-DIAS-ACUM-R REDEFINES WKS-TABLA-DIAS-ACUM.
025300     05  WKS-DIAS-ACUM OCCURS 12 TIMES PIC 9(03).
025400 01  WKS-FECHA-CALC COMP.
025500     05  WKS-ANIOS-DESDE           PIC 9(04) VALUE ZEROS.
025600     05  WKS-DIAS-BISIESTO         PIC 9(04) VALUE ZEROS.
025700     05  WKS-DIAS-EXTRA            PIC 9(01) VALUE ZEROS.
025800     05  WKS-DIAS-TOTAL            PIC 9(07) VALUE ZEROS.
025900     05  WKS-CHK-A                 PIC 9(06) VALUE ZEROS.
026000     05  WKS-CHK-B                 PIC 9(06) VALUE ZEROS.
026100*                    ESTADISTICAS DE RED (U2)
026200 01  WKS-ESTAD-RED.
026300     05  WKS-RED-NODOS             PIC 9(05) COMP VALUE ZEROS.
026400     05  WKS-RED-ARISTAS           PIC 9(07) COMP VALUE ZEROS.
026500     05  WKS-RED-MONTO-TOTAL       PIC 9(11)V99 VALUE ZEROS.
026600     05  WKS-RED-PROMEDIO          PIC 9(09)V99 VALUE ZEROS.
026700     05  WKS-RED-MONTO-MIN         PIC 9(07)V99 VALUE ZEROS.
026800     05  WKS-RED-MONTO-MAX         PIC 9(07)V99 VALUE ZEROS.
026900     05  WKS-RED-EMISORES-UNI      PIC 9(05) COMP VALUE ZEROS.
027000     05  WKS-RED-RECEPT-UNI        PIC 9(05) COMP VALUE ZEROS.
027100     05  FILLER                    PIC X(04).
027200*                    AREAS DE SMURFING (U4)
027300 01  WKS-SMURF-VARS COMP.
027400     05  WKS-VENT-LO               PIC 9(03) VALUE ZEROS.
027500     05  WKS-VENT-HI               PIC 9(03) VALUE ZEROS.
027600     05  WKS-MEJOR-LO              PIC 9(03) VALUE ZEROS.
027700     05  WKS-MEJOR-HI              PIC 9(03) VALUE ZEROS.
027800     05  WKS-MEJOR-DISTINCT        PIC 9(03) VALUE ZEROS.
027900     05  WKS-DISTINCT-ACT          PIC 9(03) VALUE ZEROS.
028000     05  WKS-SMURF-P               PIC 9(03) VALUE ZEROS.
028100     05  WKS-SMURF-Q               PIC 9(03) VALUE ZEROS.
028200     05  WKS-SMURF-MIEM-TOTAL      PIC 9(03) VALUE ZEROS.
028300     05  WKS-SMURF-DUP             PIC 9(01) VALUE ZEROS.
028400 01  WKS-SMURF-ID-TMP.
028500     05  WKS-SMURF-ID OCCURS 20 TIMES PIC X(10).
028600 01  WKS-SMURF-PATRON-ACT          PIC X(16) VALUE SPACES.
028700*                    AREAS DE PUNTAJE (U5)
028800 01  WKS-PTJ-VARS COMP.
028900     05  WKS-PTJ-MAXHORA           PIC 9(05) VALUE ZEROS.
029000     05  WKS-PTJ-BUCKET-ANT        PIC 9(09) VALUE ZEROS.
029100     05  WKS-PTJ-RUN               PIC 9(05) VALUE ZEROS.
029200     05  WKS-PTJ-IX-ANI            PIC 9(03) VALUE ZEROS.
029300     05  WKS-PTJ-IX-MIEM           PIC 9(02) VALUE ZEROS.
029400     05  WKS-PTJ-IX-BUSCA          PIC 9(03) VALUE ZEROS.
029500     05  WKS-PTJ-IX-FOUND          PIC 9(03) VALUE ZEROS.
029600     05  WKS-PTJ-IX-CTA            PIC 9(03) VALUE ZEROS.
029700     05  WKS-PTJ-TOTAL-TXN         PIC 9(05) VALUE ZEROS.
029800     05  WKS-PTJ-BUCKET-ACT        PIC 9(09) VALUE ZEROS.
029900*                    AREAS DE CARACTERISTICAS (U6)
030000 01  WKS-CARAC-CALC.
030100     05  WKS-CARAC-AVG             PIC 9(09)V99 VALUE ZEROS.
030200     05  WKS-CARAC-LABEL           PIC 9(01) COMP VALUE ZEROS.
030300*                    AREAS DE IMPRESION DEL REPORTE (U7)
030400 01  WKS-LINEA-IMPR                PIC X(130) VALUE SPACES.
030500 01  WKS-LINEA-IMPR-R REDEFINES WKS-LINEA-IMPR.
030600     05  WKS-LIN-COL-A             PIC X(20).
030700     05  WKS-LIN-COL-B             PIC X(16).
030750     05  WKS-LIN-COL-C             PIC X(14).
030800     05  WKS-LIN-COL-D             PIC X(20).
030850     05  WKS-LIN-COL-E             PIC X(20).
030900     05  FILLER                    PIC X(40).
030950*                    RENGLON DE CONTINUACION: LISTA DE MIEMBROS
030960*                    DE UN ANILLO, O LISTA DE ANILLOS DE UNA
030970*                    CUENTA, CUANDO NO CABEN EN LA COL-F
030980 01  WKS-LINEA-EXT                 PIC X(130) VALUE SPACES.
030985*                    PUNTERO Y BANDERA DE DESBORDE PARA EL
030990*                    ARMADO DEL RENGLON DE CONTINUACION
030995 01  WKS-EXT-PTR                   PIC 9(03) COMP VALUE 1.
030996 01  WKS-EXT-SW.
030997     05  WKS-EXT-IND              PIC 9(01) VALUE ZEROS.
030998         88  WKS-EXT-OVERFLOW         VALUE 1.
031000 01  WKS-NUM-EDIT                  PIC ZZZZ9.
031050*                    CONTADOR DE ANILLO, EDITADO CON CEROS A LA
031060*                    IZQUIERDA PARA FORMAR EL ANI-ID (RING_nnn)
031070 01  WKS-RING-NUM-EDIT             PIC 999.
031100 01  WKS-MONTO-EDIT                PIC Z(9)9.99.
031120*                    CONTADOR DE MIEMBROS/ANILLOS PARA LA
031130*                    COLUMNA DE DETALLE DEL REPORTE (U7)
031140 01  WKS-CNT-EDIT                  PIC ZZ9.
031200 01  WKS-RIESGO-EDIT               PIC ZZ9.9999.
031300 01  WKS-RET-CODE-AREA.
031400     05  WKS-HUBO-ERROR            PIC 9(01) COMP VALUE ZEROS.
031500 PROCEDURE DIVISION.
031600******************************************************************
031700*               S E C C I O N    P R I N C I P A L
031800******************************************************************
031900 000-MAIN SECTION.
032000     PERFORM 110-APERTURA-ARCHIVOS
032100     PERFORM 200-CONSTRUYE-GRAFO-CUENTAS
032200     PERFORM 210-CALCULA-ESTADISTICAS-RED
032300     PERFORM 400-DETECTA-CICLOS
032400     PERFORM 500-DETECTA-SMURFING-ENTRADA
032500     PERFORM 510-DETECTA-SMURFING-SALIDA
032600     PERFORM 600-ARMA-MAPA-CUENTA-ANILLO
032700     PERFORM 610-APLICA-AJUSTES-PUNTAJE
032800     PERFORM 700-EXTRAE-CARACTERISTICAS
032900     PERFORM 800-ORDENA-ANILLOS
033000     PERFORM 810-ORDENA-CUENTAS-SOSPECHOSAS
033100     PERFORM 820-ESCRIBE-REPORTE-FINAL
033200     PERFORM 900-CIERRA-ARCHIVOS
033300     STOP RUN.
033400 000-MAIN-E. EXIT.
033500
033600*               ----- APERTURA DE ARCHIVOS -----
033700 110-APERTURA-ARCHIVOS SECTION.
033800     OPEN INPUT  TRN-VALIDAS
033900          OUTPUT ANI-SALIDA PTJ-SALIDA CAR-SALIDA REPORTE-FRAUDE
034000     IF FS-TRNVAL NOT = 0 OR FS-ANISAL NOT = 0 OR
034100        FS-PTJSAL NOT = 0 OR FS-CARSAL NOT = 0 OR
034200        FS-RPTFRD NOT = 0
034250        SET HUBO-ERROR-APERTURA TO TRUE
034300     END-IF
034350     IF HUBO-ERROR-APERTURA
034360        DISPLAY "ERROR AL ABRIR ARCHIVOS DE MUL1020"
034400                UPON CONSOLE
034500        MOVE 91 TO RETURN-CODE
034600        GO TO 999-FIN
034700     END-IF.
034800 110-APERTURA-ARCHIVOS-E. EXIT.
034900
035000*               ----- U2: CONSTRUCCION DEL GRAFO DE CUENTAS -----
035100 200-CONSTRUYE-GRAFO-CUENTAS SECTION.
035200     READ TRN-VALIDAS
035300          AT END SET FIN-TRN-ENTRADA TO TRUE
035400     END-READ
035450     PERFORM 205-CICLO-LECTURA-GRAFO THRU 207-SIGUIENTE-TXN-E
035500             UNTIL FIN-TRN-ENTRADA
035600     PERFORM 250-ORDENA-CUENTAS.
035700 200-CONSTRUYE-GRAFO-CUENTAS-E. EXIT.
035800
035850*       ----- CUERPO DEL LOTE: AGREGA TRANSACCION AL GRAFO -----
035900 205-CICLO-LECTURA-GRAFO SECTION.
036000     IF WKS-TOTAL-TXN < WKS-MAX-TXN
036100        ADD 1 TO WKS-TOTAL-TXN
036200        MOVE ENT-CUENTA-ORIGEN  TO TXN-ORIGEN-T(WKS-TOTAL-TXN)
036300        MOVE ENT-CUENTA-DESTINO TO TXN-DESTINO-T(WKS-TOTAL-TXN)
036400        MOVE ENT-MONTO          TO TXN-MONTO-T(WKS-TOTAL-TXN)
036500        MOVE ENT-FECHA-HORA     TO TXN-FH-T(WKS-TOTAL-TXN)
036600        PERFORM 225-CALCULA-MINUTOS-TXN
036700        MOVE ENT-CUENTA-ORIGEN  TO WKS-CTA-BUSCADA
036800        PERFORM 220-UBICA-O-AGREGA-CUENTA
036900        MOVE WKS-LIN-IX TO WKS-IX-CTA-O
037000        MOVE ENT-CUENTA-DESTINO TO WKS-CTA-BUSCADA
037100        PERFORM 220-UBICA-O-AGREGA-CUENTA
037200        MOVE WKS-LIN-IX TO WKS-IX-CTA-D
037300        PERFORM 230-AGREGA-TXN-SALIDA
037400        PERFORM 235-AGREGA-TXN-ENTRADA
037500        PERFORM 240-AGREGA-NODO-SALIDA
037600        PERFORM 245-AGREGA-NODO-ENTRADA
037700     END-IF.
037800 205-CICLO-LECTURA-GRAFO-E. EXIT.
037810*       ----- AVANCE TXN (RANGO PERFORM...THRU CON 205) -----
037830 207-SIGUIENTE-TXN SECTION.
037840     READ TRN-VALIDAS
037850          AT END SET FIN-TRN-ENTRADA TO TRUE
037860     END-READ.
037870 207-SIGUIENTE-TXN-E. EXIT.
038200
038300*       ----- UBICA UNA CUENTA EN LA TABLA, O LA AGREGA -----
038400 220-UBICA-O-AGREGA-CUENTA SECTION.
038500     MOVE 0 TO WKS-LIN-IX
038600     PERFORM 222-COMPARA-CTA-BUSCADA
038700             VARYING WKS-LIN-IX2 FROM 1 BY 1
038800             UNTIL WKS-LIN-IX2 > WKS-TOTAL-CTA
038900     IF WKS-LIN-IX = 0
039000        ADD 1 TO WKS-TOTAL-CTA
039100        MOVE WKS-CTA-BUSCADA TO CTA-ID(WKS-TOTAL-CTA)
039200        MOVE 0 TO CTA-SAL-TOTAL(WKS-TOTAL-CTA)
039300        MOVE 0 TO CTA-ENT-TOTAL(WKS-TOTAL-CTA)
039400        MOVE 0 TO CTA-TXN-SAL-TOTAL(WKS-TOTAL-CTA)
039500        MOVE 0 TO CTA-TXN-ENT-TOTAL(WKS-TOTAL-CTA)
039600        MOVE 0 TO CTA-TXN-SAL-MONTO(WKS-TOTAL-CTA)
039700        MOVE 0 TO CTA-EN-CICLO-CONT(WKS-TOTAL-CTA)
039800        MOVE 0 TO CTA-ANILLO-MAYOR(WKS-TOTAL-CTA)
039900        MOVE 0 TO CTA-SMURFING-FLAG(WKS-TOTAL-CTA)
040000        MOVE WKS-TOTAL-CTA TO WKS-LIN-IX
040100     END-IF.
040200 220-UBICA-O-AGREGA-CUENTA-E. EXIT.
040300
040400 222-COMPARA-CTA-BUSCADA SECTION.
040500     IF CTA-ID(WKS-LIN-IX2) = WKS-CTA-BUSCADA
040600        MOVE WKS-LIN-IX2 TO WKS-LIN-IX
040700     END-IF.
040800 222-COMPARA-CTA-BUSCADA-E. EXIT.
040900
041000*       ----- CALCULO DE MINUTOS TRANSCURRIDOS DESDE 1900 -----
041100 225-CALCULA-MINUTOS-TXN SECTION.
041200     MOVE TXN-FH-T(WKS-TOTAL-TXN) TO WKS-FH-PARSE-TXT
041300     MOVE ZEROS TO WKS-DIAS-EXTRA
041400     COMPUTE WKS-CHK-A = (WKS-FH-P-ANIO / 4) * 4
041500     COMPUTE WKS-CHK-B = (WKS-FH-P-ANIO / 100) * 100
041600     IF WKS-CHK-A = WKS-FH-P-ANIO AND
041700        WKS-CHK-B NOT = WKS-FH-P-ANIO
041800        SET ANIO-ES-BISIESTO TO TRUE
041900     ELSE
042000        COMPUTE WKS-CHK-A = (WKS-FH-P-ANIO / 400) * 400
042100        IF WKS-CHK-A = WKS-FH-P-ANIO
042200           SET ANIO-ES-BISIESTO TO TRUE
042300        ELSE
042400           MOVE 0 TO WKS-SW-BISIESTO
042500        END-IF
042600     END-IF
042700     IF WKS-FH-P-MES > 2 AND ANIO-ES-BISIESTO
042800        MOVE 1 TO WKS-DIAS-EXTRA
042900     END-IF
043000     COMPUTE WKS-ANIOS-DESDE = WKS-FH-P-ANIO - 1900
043100     COMPUTE WKS-DIAS-BISIESTO =
043200             (WKS-ANIOS-DESDE / 4) - (WKS-ANIOS-DESDE / 100)
043300             + (WKS-ANIOS-DESDE / 400)
043400     COMPUTE WKS-DIAS-TOTAL =
043500             (WKS-ANIOS-DESDE * 365) + WKS-DIAS-BISIESTO
043600             + WKS-DIAS-ACUM(WKS-FH-P-MES) + WKS-DIAS-EXTRA
043700             + (WKS-FH-P-DIA - 1)
043800     COMPUTE TXN-MINUTOS-T(WKS-TOTAL-TXN) =
043900             (WKS-DIAS-TOTAL * 1440) + (WKS-FH-P-HORA * 60)
044000             + WKS-FH-P-MINUTO.
044100 225-CALCULA-MINUTOS-TXN-E. EXIT.
044200
044300*       ----- AGREGA LA TRANSACCION A LA LISTA DE SALIDA -----
044400 230-AGREGA-TXN-SALIDA SECTION.
044500     ADD 1 TO CTA-TXN-SAL-TOTAL(WKS-IX-CTA-O)
044600     MOVE WKS-TOTAL-TXN TO
044700          CTA-TXN-SAL-IX(WKS-IX-CTA-O
044800                         CTA-TXN-SAL-TOTAL(WKS-IX-CTA-O))
044900     ADD TXN-MONTO-T(WKS-TOTAL-TXN) TO
045000          CTA-TXN-SAL-MONTO(WKS-IX-CTA-O).
045100 230-AGREGA-TXN-SALIDA-E. EXIT.
045200
045300*       ----- AGREGA LA TRANSACCION A LA LISTA DE ENTRADA -----
045400 235-AGREGA-TXN-ENTRADA SECTION.
045500     ADD 1 TO CTA-TXN-ENT-TOTAL(WKS-IX-CTA-D)
045600     MOVE WKS-TOTAL-TXN TO
045700          CTA-TXN-ENT-IX(WKS-IX-CTA-D
045800                         CTA-TXN-ENT-TOTAL(WKS-IX-CTA-D)).
045900 235-AGREGA-TXN-ENTRADA-E. EXIT.
046000
046100*       ----- AGREGA VECINO DE SALIDA DISTINTO DEL GRAFO -----
046200 240-AGREGA-NODO-SALIDA SECTION.
046300     MOVE 0 TO WKS-SMURF-DUP
046400     PERFORM 241-COMPARA-VECINO-SALIDA
046500             VARYING WKS-LIN-J FROM 1 BY 1
046600             UNTIL WKS-LIN-J > CTA-SAL-TOTAL(WKS-IX-CTA-O)
046700     IF WKS-SMURF-DUP = 0
046800        ADD 1 TO CTA-SAL-TOTAL(WKS-IX-CTA-O)
046900        MOVE TXN-DESTINO-T(WKS-TOTAL-TXN) TO
047000             CTA-SAL-NODO(WKS-IX-CTA-O
047100                          CTA-SAL-TOTAL(WKS-IX-CTA-O))
047200     END-IF.
047300 240-AGREGA-NODO-SALIDA-E. EXIT.
047400
047500 241-COMPARA-VECINO-SALIDA SECTION.
047600     IF CTA-SAL-NODO(WKS-IX-CTA-O WKS-LIN-J) =
047700        TXN-DESTINO-T(WKS-TOTAL-TXN)
047800        MOVE 1 TO WKS-SMURF-DUP
047900     END-IF.
048000 241-COMPARA-VECINO-SALIDA-E. EXIT.
048100
048200*       ----- AGREGA VECINO DE ENTRADA DISTINTO DEL GRAFO -----
048300 245-AGREGA-NODO-ENTRADA SECTION.
048400     MOVE 0 TO WKS-SMURF-DUP
048500     PERFORM 246-COMPARA-VECINO-ENTRADA
048600             VARYING WKS-LIN-J FROM 1 BY 1
048700             UNTIL WKS-LIN-J > CTA-ENT-TOTAL(WKS-IX-CTA-D)
048800     IF WKS-SMURF-DUP = 0
048900        ADD 1 TO CTA-ENT-TOTAL(WKS-IX-CTA-D)
049000        MOVE TXN-ORIGEN-T(WKS-TOTAL-TXN) TO
049100             CTA-ENT-NODO(WKS-IX-CTA-D
049200                          CTA-ENT-TOTAL(WKS-IX-CTA-D))
049300     END-IF.
049400 245-AGREGA-NODO-ENTRADA-E. EXIT.
049500
049600 246-COMPARA-VECINO-ENTRADA SECTION.
049700     IF CTA-ENT-NODO(WKS-IX-CTA-D WKS-LIN-J) =
049800        TXN-ORIGEN-T(WKS-TOTAL-TXN)
049900        MOVE 1 TO WKS-SMURF-DUP
050000     END-IF.
050100 246-COMPARA-VECINO-ENTRADA-E. EXIT.
050200
050300*       ----- ORDENA LA TABLA DE CUENTAS ASCENDENTE POR ID -----
050400 250-ORDENA-CUENTAS SECTION.
050500     MOVE 1 TO WKS-LIN-IX
050600     PERFORM 252-PASADA-ORDENA-CUENTAS
050700             VARYING WKS-LIN-IX FROM 1 BY 1
050800             UNTIL WKS-LIN-IX >= WKS-TOTAL-CTA
050900     MOVE 1 TO WKS-LIN-IX
051000     PERFORM 256-ORDENA-TXN-DE-CUENTA
051100             VARYING WKS-LIN-IX FROM 1 BY 1
051200             UNTIL WKS-LIN-IX > WKS-TOTAL-CTA.
051300 250-ORDENA-CUENTAS-E. EXIT.
051400
051500*       ----- ORDENA LISTAS DE TXN DE CUENTA POR FECHA-HORA -----
051600 256-ORDENA-TXN-DE-CUENTA SECTION.
051700     MOVE 1 TO WKS-LIN-J
051800     PERFORM 257-PASADA-ORDENA-TXN-SAL
051900             VARYING WKS-LIN-J FROM 1 BY 1
052000             UNTIL WKS-LIN-J >= CTA-TXN-SAL-TOTAL(WKS-LIN-IX)
052100     MOVE 1 TO WKS-LIN-J
052200     PERFORM 259-PASADA-ORDENA-TXN-ENT
052300             VARYING WKS-LIN-J FROM 1 BY 1
052400             UNTIL WKS-LIN-J >= CTA-TXN-ENT-TOTAL(WKS-LIN-IX).
052500 256-ORDENA-TXN-DE-CUENTA-E. EXIT.
052600
052700 257-PASADA-ORDENA-TXN-SAL SECTION.
052800     MOVE 1 TO WKS-LIN-IX2
052900     PERFORM 258-COMPARA-INTERCAMBIA-TXN-SAL
053000             VARYING WKS-LIN-IX2 FROM 1 BY 1
053100             UNTIL WKS-LIN-IX2 >=
053200                   CTA-TXN-SAL-TOTAL(WKS-LIN-IX) - WKS-LIN-J + 1.
053300 257-PASADA-ORDENA-TXN-SAL-E. EXIT.
053400
053500 258-COMPARA-INTERCAMBIA-TXN-SAL SECTION.
053600     IF TXN-MINUTOS-T(CTA-TXN-SAL-IX(WKS-LIN-IX WKS-LIN-IX2)) >
053700        TXN-MINUTOS-T(CTA-TXN-SAL-IX(WKS-LIN-IX WKS-LIN-IX2 + 1))
053800        MOVE CTA-TXN-SAL-IX(WKS-LIN-IX WKS-LIN-IX2) TO
053900             WKS-DFS-NI
054000        MOVE CTA-TXN-SAL-IX(WKS-LIN-IX WKS-LIN-IX2 + 1) TO
054100             CTA-TXN-SAL-IX(WKS-LIN-IX WKS-LIN-IX2)
054200        MOVE WKS-DFS-NI TO
054300             CTA-TXN-SAL-IX(WKS-LIN-IX WKS-LIN-IX2 + 1)
054400     END-IF.
054500 258-COMPARA-INTERCAMBIA-TXN-SAL-E. EXIT.
054600
054700 259-PASADA-ORDENA-TXN-ENT SECTION.
054800     MOVE 1 TO WKS-LIN-IX2
054900     PERFORM 260-COMPARA-INTERCAMBIA-TXN-ENT
055000             VARYING WKS-LIN-IX2 FROM 1 BY 1
055100             UNTIL WKS-LIN-IX2 >=
055200                   CTA-TXN-ENT-TOTAL(WKS-LIN-IX) - WKS-LIN-J + 1.
055300 259-PASADA-ORDENA-TXN-ENT-E. EXIT.
055400
055500 260-COMPARA-INTERCAMBIA-TXN-ENT SECTION.
055600     IF TXN-MINUTOS-T(CTA-TXN-ENT-IX(WKS-LIN-IX WKS-LIN-IX2)) >
055700        TXN-MINUTOS-T(CTA-TXN-ENT-IX(WKS-LIN-IX WKS-LIN-IX2 + 1))
055800        MOVE CTA-TXN-ENT-IX(WKS-LIN-IX WKS-LIN-IX2) TO
055900             WKS-DFS-NI
056000        MOVE CTA-TXN-ENT-IX(WKS-LIN-IX WKS-LIN-IX2 + 1) TO
056100             CTA-TXN-ENT-IX(WKS-LIN-IX WKS-LIN-IX2)
056200        MOVE WKS-DFS-NI TO
056300             CTA-TXN-ENT-IX(WKS-LIN-IX WKS-LIN-IX2 + 1)
056400     END-IF.
056500 260-COMPARA-INTERCAMBIA-TXN-ENT-E. EXIT.
056600
056700 252-PASADA-ORDENA-CUENTAS SECTION.
056800     MOVE 1 TO WKS-LIN-IX2
056900     PERFORM 254-COMPARA-INTERCAMBIA-CTA
057000             VARYING WKS-LIN-IX2 FROM 1 BY 1
057100             UNTIL WKS-LIN-IX2 >=
057200                   (WKS-TOTAL-CTA - WKS-LIN-IX + 1).
057300 252-PASADA-ORDENA-CUENTAS-E. EXIT.
057400
057500 254-COMPARA-INTERCAMBIA-CTA SECTION.
057600     IF CTA-ID(WKS-LIN-IX2) > CTA-ID(WKS-LIN-IX2 + 1)
057700        MOVE CTA-ENTRY(WKS-LIN-IX2)     TO CTA-SWAP-ENTRY
057800        MOVE CTA-ENTRY(WKS-LIN-IX2 + 1) TO CTA-ENTRY(WKS-LIN-IX2)
057900        MOVE CTA-SWAP-ENTRY             TO
058000             CTA-ENTRY(WKS-LIN-IX2 + 1)
058100     END-IF.
058200 254-COMPARA-INTERCAMBIA-CTA-E. EXIT.
058300
058400*       ----- U2: ESTADISTICAS DE LA RED DE CUENTAS -----
058500 210-CALCULA-ESTADISTICAS-RED SECTION.
058600     MOVE WKS-TOTAL-CTA TO WKS-RED-NODOS
058700     MOVE WKS-TOTAL-TXN TO WKS-RED-ARISTAS
058800     MOVE 0 TO WKS-RED-MONTO-TOTAL
058900     MOVE 0 TO WKS-RED-MONTO-MIN
059000     MOVE 0 TO WKS-RED-MONTO-MAX
059100     IF WKS-TOTAL-TXN > 0
059200        MOVE TXN-MONTO-T(1) TO WKS-RED-MONTO-MIN
059300        MOVE TXN-MONTO-T(1) TO WKS-RED-MONTO-MAX
059400     END-IF
059500     MOVE 1 TO WKS-LIN-IX
059600     PERFORM 212-SUMA-MONTO-RED
059700             VARYING WKS-LIN-IX FROM 1 BY 1
059800             UNTIL WKS-LIN-IX > WKS-TOTAL-TXN
059900     IF WKS-RED-ARISTAS > 0
060000        COMPUTE WKS-RED-PROMEDIO ROUNDED =
060100                WKS-RED-MONTO-TOTAL / WKS-RED-ARISTAS
060200     ELSE
060300        MOVE 0 TO WKS-RED-PROMEDIO
060400     END-IF
060500     MOVE 0 TO WKS-RED-EMISORES-UNI
060600     MOVE 0 TO WKS-RED-RECEPT-UNI
060700     MOVE 1 TO WKS-LIN-IX
060800     PERFORM 214-CUENTA-UNICOS-RED
060900             VARYING WKS-LIN-IX FROM 1 BY 1
061000             UNTIL WKS-LIN-IX > WKS-TOTAL-CTA
061100     PERFORM 216-DESPLIEGA-ESTADISTICAS-RED.
061200 210-CALCULA-ESTADISTICAS-RED-E. EXIT.
061300
061400 212-SUMA-MONTO-RED SECTION.
061500     ADD TXN-MONTO-T(WKS-LIN-IX) TO WKS-RED-MONTO-TOTAL
061600     IF TXN-MONTO-T(WKS-LIN-IX) < WKS-RED-MONTO-MIN
061700        MOVE TXN-MONTO-T(WKS-LIN-IX) TO WKS-RED-MONTO-MIN
061800     END-IF
061900     IF TXN-MONTO-T(WKS-LIN-IX) > WKS-RED-MONTO-MAX
062000        MOVE TXN-MONTO-T(WKS-LIN-IX) TO WKS-RED-MONTO-MAX
062100     END-IF.
062200 212-SUMA-MONTO-RED-E. EXIT.
062300
062400*       ----- CUENTA EMISORES Y RECEPTORES UNICOS DE LA RED -----
062500 214-CUENTA-UNICOS-RED SECTION.
062600     IF CTA-TXN-SAL-TOTAL(WKS-LIN-IX) > 0
062700        ADD 1 TO WKS-RED-EMISORES-UNI
062800     END-IF
062900     IF CTA-TXN-ENT-TOTAL(WKS-LIN-IX) > 0
063000        ADD 1 TO WKS-RED-RECEPT-UNI
063100     END-IF.
063200 214-CUENTA-UNICOS-RED-E. EXIT.
063300
063400*       ----- DESPLIEGA ESTADISTICAS DE RED EN CONSOLA -----
063500 216-DESPLIEGA-ESTADISTICAS-RED SECTION.
063600     DISPLAY "MUL1020 NODOS=" WKS-RED-NODOS
063700             " ARISTAS=" WKS-RED-ARISTAS
063800             " MONTO-TOTAL=" WKS-RED-MONTO-TOTAL
063900             UPON CONSOLE
064000     DISPLAY "MUL1020 PROMEDIO=" WKS-RED-PROMEDIO
064100             " MIN=" WKS-RED-MONTO-MIN
064200             " MAX=" WKS-RED-MONTO-MAX
064300             UPON CONSOLE
064400     DISPLAY "MUL1020 EMISORES-UNI=" WKS-RED-EMISORES-UNI
064500             " RECEPTORES-UNI=" WKS-RED-RECEPT-UNI
064600             UPON CONSOLE.
064700 216-DESPLIEGA-ESTADISTICAS-RED-E. EXIT.
064800
064900*       ----- U3: DETECCION DE CICLOS (PROFUNDIDAD ACOTADA) -----
065000 400-DETECTA-CICLOS SECTION.
065100     MOVE 1 TO WKS-DFS-INICIO
065200     PERFORM 410-BUSCA-CICLO-DESDE
065300             VARYING WKS-DFS-INICIO FROM 1 BY 1
065400             UNTIL WKS-DFS-INICIO > WKS-TOTAL-CTA.
065500 400-DETECTA-CICLOS-E. EXIT.
065600
065700 410-BUSCA-CICLO-DESDE SECTION.
065800     MOVE WKS-DFS-INICIO TO WKS-PILA-NODO(1)
065900     MOVE 1 TO WKS-PILA-PTR(1)
066000     MOVE 1 TO WKS-DFS-PROF
066100     MOVE 0 TO WKS-SW-DFS-FIN
066200     PERFORM 412-CICLO-DFS UNTIL DFS-TERMINADO.
066300 410-BUSCA-CICLO-DESDE-E. EXIT.
066400
066500*       ----- UN PASO DE LA BUSQUEDA ITERATIVA (DFS) -----
066600 412-CICLO-DFS SECTION.
066700     MOVE WKS-DFS-PROF TO WKS-DFS-TOPE
066800     MOVE WKS-PILA-NODO(WKS-DFS-TOPE) TO WKS-DFS-CN
066900     MOVE WKS-PILA-PTR(WKS-DFS-TOPE)  TO WKS-DFS-P
067000     IF WKS-DFS-P > CTA-SAL-TOTAL(WKS-DFS-CN)
067100        SUBTRACT 1 FROM WKS-DFS-PROF
067200        IF WKS-DFS-PROF = 0
067300           SET DFS-TERMINADO TO TRUE
067400        ELSE
067500           ADD 1 TO WKS-PILA-PTR(WKS-DFS-PROF)
067600        END-IF
067700     ELSE
067800        ADD 1 TO WKS-PILA-PTR(WKS-DFS-TOPE)
067900        MOVE CTA-SAL-NODO(WKS-DFS-CN WKS-DFS-P) TO
068000             WKS-DFS-CTA-TMP
068100        PERFORM 414-UBICA-CUENTA
068200        IF WKS-DFS-NI = WKS-DFS-INICIO AND WKS-DFS-PROF >= 3
068300           PERFORM 420-CALCULA-METRICAS-ANILLO
068400        ELSE
068500           IF WKS-DFS-NI > WKS-DFS-INICIO AND
068600              WKS-DFS-PROF < WKS-MAX-PROF
068700              PERFORM 416-VERIFICA-REPETIDO
068800              IF NOT NODO-YA-EN-PILA
068900                 ADD 1 TO WKS-DFS-PROF
069000                 MOVE WKS-DFS-NI TO WKS-PILA-NODO(WKS-DFS-PROF)
069100                 MOVE 1 TO WKS-PILA-PTR(WKS-DFS-PROF)
069200              END-IF
069300           END-IF
069400        END-IF
069500     END-IF.
069600 412-CICLO-DFS-E. EXIT.
069700
069800*       ----- UBICA EL INDICE DE UNA CUENTA YA ORDENADA -----
069900 414-UBICA-CUENTA SECTION.
070000     SEARCH ALL CTA-ENTRY
070100        AT END MOVE 0 TO WKS-DFS-NI
070200        WHEN CTA-ID(WKS-IX-CTA) = WKS-DFS-CTA-TMP
070300             SET WKS-DFS-NI TO WKS-IX-CTA
070400     END-SEARCH.
070500 414-UBICA-CUENTA-E. EXIT.
070600
070700*       ----- VERIFICA SI UN NODO YA ESTA EN LA PILA ACTUAL -----
070800 416-VERIFICA-REPETIDO SECTION.
070900     MOVE 0 TO WKS-SW-REPETIDO
071000     MOVE 1 TO WKS-LIN-IX
071100     PERFORM 417-COMPARA-NODO-PILA
071200             VARYING WKS-LIN-IX FROM 1 BY 1
071300             UNTIL WKS-LIN-IX > WKS-DFS-PROF.
071400 416-VERIFICA-REPETIDO-E. EXIT.
071500
071600 417-COMPARA-NODO-PILA SECTION.
071700     IF WKS-PILA-NODO(WKS-LIN-IX) = WKS-DFS-NI
071800        MOVE 1 TO WKS-SW-REPETIDO
071900     END-IF.
072000 417-COMPARA-NODO-PILA-E. EXIT.
072100
072200*       ----- CALCULA MONTO, CONTEO Y RIESGO DE UN ANILLO -----
072300 420-CALCULA-METRICAS-ANILLO SECTION.
072400     MOVE 0 TO WKS-CICLO-MONTO
072500     MOVE 0 TO WKS-CICLO-TXNS
072600     MOVE 1 TO WKS-CICLO-I
072700     PERFORM 422-ARMA-MIEMBRO-CICLO
072800             VARYING WKS-CICLO-I FROM 1 BY 1
072900             UNTIL WKS-CICLO-I > WKS-DFS-PROF
073000     MOVE 1 TO WKS-CICLO-I
073100     PERFORM 424-SUMA-ARISTA-CICLO
073200             VARYING WKS-CICLO-I FROM 1 BY 1
073300             UNTIL WKS-CICLO-I > WKS-DFS-PROF
073400     MOVE WKS-CICLO-ID-TMP TO WKS-CICLO-ID-ORD
073500     MOVE 1 TO WKS-CICLO-I
073600     PERFORM 426-ORDENA-MIEMBROS-CICLO
073700             VARYING WKS-CICLO-I FROM 1 BY 1
073800             UNTIL WKS-CICLO-I >= WKS-DFS-PROF
073900     COMPUTE WKS-CICLO-RIESGO ROUNDED =
074000             (WKS-CICLO-MONTO / 100000) +
074100             (WKS-CICLO-TXNS * 0.1)
074200     IF WKS-CICLO-RIESGO > 10.0000
074300        MOVE 10.0000 TO WKS-CICLO-RIESGO
074400     END-IF
074500     PERFORM 430-AGREGA-ANILLO-CICLO.
074600 420-CALCULA-METRICAS-ANILLO-E. EXIT.
074700
074800*       ----- CAPTURA EL ID DE TEXTO DE UN MIEMBRO DEL CICLO -----
074900 422-ARMA-MIEMBRO-CICLO SECTION.
075000     MOVE CTA-ID(WKS-PILA-NODO(WKS-CICLO-I)) TO
075100          WKS-CICLO-ID(WKS-CICLO-I).
075200 422-ARMA-MIEMBRO-CICLO-E. EXIT.
075300
075400*       ----- SUMA EL MONTO Y CONTEO DE UNA ARISTA DEL CICLO -----
075500 424-SUMA-ARISTA-CICLO SECTION.
075600     MOVE 1 TO WKS-LIN-IX
075700     PERFORM 425-SUMA-TXN-ARISTA
075800             VARYING WKS-LIN-IX FROM 1 BY 1
075900             UNTIL WKS-LIN-IX > WKS-TOTAL-TXN.
076000 424-SUMA-ARISTA-CICLO-E. EXIT.
076100
076200*       ----- ACUMULA UNA TRANSACCION QUE CAE EN LA ARISTA -----
076300 425-SUMA-TXN-ARISTA SECTION.
076400     MOVE WKS-CICLO-I TO WKS-CICLO-J
076500     ADD 1 TO WKS-CICLO-J
076600     IF WKS-CICLO-J > WKS-DFS-PROF
076700        MOVE 1 TO WKS-CICLO-J
076800     END-IF
076900     IF TXN-ORIGEN-T(WKS-LIN-IX)  = WKS-CICLO-ID(WKS-CICLO-I) AND
077000        TXN-DESTINO-T(WKS-LIN-IX) = WKS-CICLO-ID(WKS-CICLO-J)
077100        ADD TXN-MONTO-T(WKS-LIN-IX) TO WKS-CICLO-MONTO
077200        ADD 1 TO WKS-CICLO-TXNS
077300     END-IF.
077400 425-SUMA-TXN-ARISTA-E. EXIT.
077500
077600*       ----- ORDENA ASCENDENTE LOS MIEMBROS PARA EL REPORTE -----
077700 426-ORDENA-MIEMBROS-CICLO SECTION.
077800     MOVE 1 TO WKS-CICLO-J
077900     PERFORM 427-COMPARA-INTERCAMBIA-MIEM
078000             VARYING WKS-CICLO-J FROM 1 BY 1
078100             UNTIL WKS-CICLO-J >=
078200                   (WKS-DFS-PROF - WKS-CICLO-I + 1).
078300 426-ORDENA-MIEMBROS-CICLO-E. EXIT.
078400
078500 427-COMPARA-INTERCAMBIA-MIEM SECTION.
078600     IF WKS-CICLO-ORD(WKS-CICLO-J) >
078700        WKS-CICLO-ORD(WKS-CICLO-J + 1)
078800        MOVE WKS-CICLO-ORD(WKS-CICLO-J) TO WKS-DFS-CTA-TMP
078900        MOVE WKS-CICLO-ORD(WKS-CICLO-J + 1) TO
079000             WKS-CICLO-ORD(WKS-CICLO-J)
079100        MOVE WKS-DFS-CTA-TMP TO WKS-CICLO-ORD(WKS-CICLO-J + 1)
079200     END-IF.
079300 427-COMPARA-INTERCAMBIA-MIEM-E. EXIT.
079400
079500*       ----- AGREGA UN ANILLO DE CICLO A LA TABLA -----
079600 430-AGREGA-ANILLO-CICLO SECTION.
079700     IF WKS-TOTAL-ANI < WKS-MAX-ANI
079800        ADD 1 TO WKS-TOTAL-ANI
079900        ADD 1 TO WKS-CICLO-CONTADOR
080000        MOVE WKS-CICLO-CONTADOR TO WKS-RING-NUM-EDIT
080100        STRING "RING_" WKS-RING-NUM-EDIT DELIMITED BY SIZE
080200               INTO ANI-ID(WKS-TOTAL-ANI)
080300        MOVE "cycle"           TO ANI-PATRON(WKS-TOTAL-ANI)
080400        MOVE WKS-DFS-PROF       TO ANI-MIEM-TOTAL(WKS-TOTAL-ANI)
080500        MOVE 1 TO WKS-CICLO-I
080600        PERFORM 432-COPIA-MIEMBRO-ANILLO
080700                VARYING WKS-CICLO-I FROM 1 BY 1
080800                UNTIL WKS-CICLO-I > WKS-DFS-PROF
080900        MOVE WKS-CICLO-RIESGO TO ANI-PUNTAJE(WKS-TOTAL-ANI)
081000        MOVE WKS-CICLO-MONTO  TO ANI-MONTO-TOTAL(WKS-TOTAL-ANI)
081100        MOVE WKS-CICLO-TXNS   TO ANI-TXN-TOTAL(WKS-TOTAL-ANI)
081200        MOVE 1 TO WKS-CICLO-I
081300        PERFORM 434-ACTUALIZA-CUENTA-CICLO
081400                VARYING WKS-CICLO-I FROM 1 BY 1
081500                UNTIL WKS-CICLO-I > WKS-DFS-PROF
081600     END-IF.
081700 430-AGREGA-ANILLO-CICLO-E. EXIT.
081800
081900 432-COPIA-MIEMBRO-ANILLO SECTION.
082000     MOVE WKS-CICLO-ORD(WKS-CICLO-I) TO
082100          ANI-MIEM(WKS-TOTAL-ANI WKS-CICLO-I).
082200 432-COPIA-MIEMBRO-ANILLO-E. EXIT.
082300
082400*       ----- ACTUALIZA CONTADORES DE CICLO POR CUENTA (U6) -----
082500 434-ACTUALIZA-CUENTA-CICLO SECTION.
082600     MOVE WKS-PILA-NODO(WKS-CICLO-I) TO WKS-LIN-IX
082700     ADD 1 TO CTA-EN-CICLO-CONT(WKS-LIN-IX)
082800     IF WKS-DFS-PROF > CTA-ANILLO-MAYOR(WKS-LIN-IX)
082900        MOVE WKS-DFS-PROF TO CTA-ANILLO-MAYOR(WKS-LIN-IX)
083000     END-IF.
083100 434-ACTUALIZA-CUENTA-CICLO-E. EXIT.
083200
083300*       ----- U4: SMURFING POR ABANICO DE ENTRADA (FAN-IN) -----
083400 500-DETECTA-SMURFING-ENTRADA SECTION.
083500     MOVE 1 TO WKS-LIN-IX
083600     PERFORM 502-EVALUA-HUB-ENTRADA
083700             VARYING WKS-LIN-IX FROM 1 BY 1
083800             UNTIL WKS-LIN-IX > WKS-TOTAL-CTA.
083900 500-DETECTA-SMURFING-ENTRADA-E. EXIT.
084000
084100 502-EVALUA-HUB-ENTRADA SECTION.
084200     PERFORM 520-ES-COMERCIO
084300     IF NOT CTA-ACTUAL-ES-COMERCIO AND
084400        CTA-TXN-ENT-TOTAL(WKS-LIN-IX) >= 10
084500        PERFORM 505-BUSCA-MEJOR-VENTANA-ENTRADA
084600        IF WKS-MEJOR-DISTINCT >= 10
084700           MOVE "smurfing_fan_in" TO WKS-SMURF-PATRON-ACT
084800           PERFORM 530-AGREGA-ANILLO-SMURFING
084900        END-IF
085000     END-IF.
085100 502-EVALUA-HUB-ENTRADA-E. EXIT.
085200
085300*       ----- VERIFICA SI LA CUENTA ACTUAL ES UN COMERCIO -----
085400 520-ES-COMERCIO SECTION.
085500     MOVE 0 TO WKS-SW-COMERCIO
085600     IF (CTA-TXN-SAL-TOTAL(WKS-LIN-IX) +
085700         CTA-TXN-ENT-TOTAL(WKS-LIN-IX)) > 100
085800        MOVE 1 TO WKS-SW-COMERCIO
085900     END-IF.
086000 520-ES-COMERCIO-E. EXIT.
086100
086200*       ----- VENTANA DE 72H CON MAS REMITENTES DISTINTOS -----
086300 505-BUSCA-MEJOR-VENTANA-ENTRADA SECTION.
086400     MOVE 1 TO WKS-VENT-LO
086500     MOVE 0 TO WKS-MEJOR-DISTINCT
086600     MOVE 1 TO WKS-VENT-HI
086700     PERFORM 506-AVANZA-VENTANA-ENTRADA
086800             VARYING WKS-VENT-HI FROM 1 BY 1
086900             UNTIL WKS-VENT-HI > CTA-TXN-ENT-TOTAL(WKS-LIN-IX).
087000 505-BUSCA-MEJOR-VENTANA-ENTRADA-E. EXIT.
087100
087200 506-AVANZA-VENTANA-ENTRADA SECTION.
087300     PERFORM 507-ENCOGE-VENTANA-ENTRADA
087400             UNTIL (TXN-MINUTOS-T(CTA-TXN-ENT-IX
087500                       (WKS-LIN-IX WKS-VENT-HI)) -
087600                    TXN-MINUTOS-T(CTA-TXN-ENT-IX
087700                       (WKS-LIN-IX WKS-VENT-LO))) NOT > 4320
087800     PERFORM 508-CUENTA-DISTINTOS-ENTRADA
087900     IF WKS-DISTINCT-ACT > WKS-MEJOR-DISTINCT
088000        MOVE WKS-DISTINCT-ACT TO WKS-MEJOR-DISTINCT
088100        MOVE WKS-VENT-LO TO WKS-MEJOR-LO
088200        MOVE WKS-VENT-HI TO WKS-MEJOR-HI
088300     END-IF.
088400 506-AVANZA-VENTANA-ENTRADA-E. EXIT.
088500
088600 507-ENCOGE-VENTANA-ENTRADA SECTION.
088700     ADD 1 TO WKS-VENT-LO.
088800 507-ENCOGE-VENTANA-ENTRADA-E. EXIT.
088900
089000*       ----- CUENTA REMITENTES DISTINTOS EN LA VENTANA -----
089100 508-CUENTA-DISTINTOS-ENTRADA SECTION.
089200     MOVE 0 TO WKS-DISTINCT-ACT
089300     MOVE WKS-VENT-LO TO WKS-SMURF-P
089400     PERFORM 509-EVALUA-POS-ENTRADA
089500             VARYING WKS-SMURF-P FROM WKS-VENT-LO BY 1
089600             UNTIL WKS-SMURF-P > WKS-VENT-HI.
089700 508-CUENTA-DISTINTOS-ENTRADA-E. EXIT.
089800
089900 509-EVALUA-POS-ENTRADA SECTION.
090000     MOVE 0 TO WKS-SMURF-DUP
090100     MOVE WKS-VENT-LO TO WKS-SMURF-Q
090200     PERFORM 511-COMPARA-POS-ANTERIOR-ENT
090300             VARYING WKS-SMURF-Q FROM WKS-VENT-LO BY 1
090400             UNTIL WKS-SMURF-Q >= WKS-SMURF-P
090500     IF WKS-SMURF-DUP = 0
090600        ADD 1 TO WKS-DISTINCT-ACT
090700     END-IF.
090800 509-EVALUA-POS-ENTRADA-E. EXIT.
090900
091000 511-COMPARA-POS-ANTERIOR-ENT SECTION.
091100     IF TXN-ORIGEN-T(CTA-TXN-ENT-IX(WKS-LIN-IX WKS-SMURF-Q)) =
091200        TXN-ORIGEN-T(CTA-TXN-ENT-IX(WKS-LIN-IX WKS-SMURF-P))
091300        MOVE 1 TO WKS-SMURF-DUP
091400     END-IF.
091500 511-COMPARA-POS-ANTERIOR-ENT-E. EXIT.
091600
091700*       ----- U4: SMURFING POR ABANICO DE SALIDA (FAN-OUT) -----
091800 510-DETECTA-SMURFING-SALIDA SECTION.
091900     MOVE 1 TO WKS-LIN-IX
092000     PERFORM 512-EVALUA-HUB-SALIDA
092100             VARYING WKS-LIN-IX FROM 1 BY 1
092200             UNTIL WKS-LIN-IX > WKS-TOTAL-CTA.
092300 510-DETECTA-SMURFING-SALIDA-E. EXIT.
092400
092500 512-EVALUA-HUB-SALIDA SECTION.
092600     PERFORM 520-ES-COMERCIO
092700     IF NOT CTA-ACTUAL-ES-COMERCIO AND
092800        CTA-TXN-SAL-TOTAL(WKS-LIN-IX) >= 10
092900        PERFORM 515-BUSCA-MEJOR-VENTANA-SALIDA
093000        IF WKS-MEJOR-DISTINCT >= 10
093100           MOVE "smurfing_fan_out" TO WKS-SMURF-PATRON-ACT
093200           PERFORM 530-AGREGA-ANILLO-SMURFING
093300        END-IF
093400     END-IF.
093500 512-EVALUA-HUB-SALIDA-E. EXIT.
093600
093700 515-BUSCA-MEJOR-VENTANA-SALIDA SECTION.
093800     MOVE 1 TO WKS-VENT-LO
093900     MOVE 0 TO WKS-MEJOR-DISTINCT
094000     MOVE 1 TO WKS-VENT-HI
094100     PERFORM 516-AVANZA-VENTANA-SALIDA
094200             VARYING WKS-VENT-HI FROM 1 BY 1
094300             UNTIL WKS-VENT-HI > CTA-TXN-SAL-TOTAL(WKS-LIN-IX).
094400 515-BUSCA-MEJOR-VENTANA-SALIDA-E. EXIT.
094500
094600 516-AVANZA-VENTANA-SALIDA SECTION.
094700     PERFORM 517-ENCOGE-VENTANA-SALIDA
094800             UNTIL (TXN-MINUTOS-T(CTA-TXN-SAL-IX
094900                       (WKS-LIN-IX WKS-VENT-HI)) -
095000                    TXN-MINUTOS-T(CTA-TXN-SAL-IX
095100                       (WKS-LIN-IX WKS-VENT-LO))) NOT > 4320
095200     PERFORM 518-CUENTA-DISTINTOS-SALIDA
095300     IF WKS-DISTINCT-ACT > WKS-MEJOR-DISTINCT
095400        MOVE WKS-DISTINCT-ACT TO WKS-MEJOR-DISTINCT
095500        MOVE WKS-VENT-LO TO WKS-MEJOR-LO
095600        MOVE WKS-VENT-HI TO WKS-MEJOR-HI
095700     END-IF.
095800 516-AVANZA-VENTANA-SALIDA-E. EXIT.
095900
096000 517-ENCOGE-VENTANA-SALIDA SECTION.
096100     ADD 1 TO WKS-VENT-LO.
096200 517-ENCOGE-VENTANA-SALIDA-E. EXIT.
096300
096400*       ----- CUENTA RECEPTORES DISTINTOS EN LA VENTANA -----
096500 518-CUENTA-DISTINTOS-SALIDA SECTION.
096600     MOVE 0 TO WKS-DISTINCT-ACT
096700     MOVE WKS-VENT-LO TO WKS-SMURF-P
096800     PERFORM 519-EVALUA-POS-SALIDA
096900             VARYING WKS-SMURF-P FROM WKS-VENT-LO BY 1
097000             UNTIL WKS-SMURF-P > WKS-VENT-HI.
097100 518-CUENTA-DISTINTOS-SALIDA-E. EXIT.
097200
097300 519-EVALUA-POS-SALIDA SECTION.
097400     MOVE 0 TO WKS-SMURF-DUP
097500     MOVE WKS-VENT-LO TO WKS-SMURF-Q
097600     PERFORM 521-COMPARA-POS-ANTERIOR-SAL
097700             VARYING WKS-SMURF-Q FROM WKS-VENT-LO BY 1
097800             UNTIL WKS-SMURF-Q >= WKS-SMURF-P
097900     IF WKS-SMURF-DUP = 0
098000        ADD 1 TO WKS-DISTINCT-ACT
098100     END-IF.
098200 519-EVALUA-POS-SALIDA-E. EXIT.
098300
098400 521-COMPARA-POS-ANTERIOR-SAL SECTION.
098500     IF TXN-DESTINO-T(CTA-TXN-SAL-IX(WKS-LIN-IX WKS-SMURF-Q)) =
098600        TXN-DESTINO-T(CTA-TXN-SAL-IX(WKS-LIN-IX WKS-SMURF-P))
098700        MOVE 1 TO WKS-SMURF-DUP
098800     END-IF.
098900 521-COMPARA-POS-ANTERIOR-SAL-E. EXIT.
099000
099100*       ----- AGREGA UN ANILLO DE SMURFING A LA TABLA -----
099200 530-AGREGA-ANILLO-SMURFING SECTION.
099300     IF WKS-TOTAL-ANI < WKS-MAX-ANI
099400        MOVE 0 TO WKS-SMURF-MIEM-TOTAL
099500        MOVE WKS-MEJOR-LO TO WKS-SMURF-P
099600        IF WKS-SMURF-PATRON-ACT = "smurfing_fan_in"
099700           PERFORM 532-ARMA-MIEMBRO-SMURF-ENT
099800                   VARYING WKS-SMURF-P FROM WKS-MEJOR-LO BY 1
099900                   UNTIL WKS-SMURF-P > WKS-MEJOR-HI
100000        ELSE
100100           PERFORM 533-ARMA-MIEMBRO-SMURF-SAL
100200                   VARYING WKS-SMURF-P FROM WKS-MEJOR-LO BY 1
100300                   UNTIL WKS-SMURF-P > WKS-MEJOR-HI
100400        END-IF
100500        IF WKS-SMURF-MIEM-TOTAL < WKS-MAX-MIEM
100600           ADD 1 TO WKS-SMURF-MIEM-TOTAL
100700           MOVE CTA-ID(WKS-LIN-IX) TO
100800                WKS-SMURF-ID(WKS-SMURF-MIEM-TOTAL)
100900        END-IF
101000        MOVE 1 TO WKS-SMURF-P
101100        PERFORM 534-ORDENA-MIEMBROS-SMURF
101200                VARYING WKS-SMURF-P FROM 1 BY 1
101300                UNTIL WKS-SMURF-P >= WKS-SMURF-MIEM-TOTAL
101400        ADD 1 TO WKS-TOTAL-ANI
101500        ADD 1 TO WKS-SMURF-CONTADOR
101600        MOVE WKS-SMURF-CONTADOR TO WKS-RING-NUM-EDIT
101700        STRING "RING_SM_" WKS-RING-NUM-EDIT DELIMITED BY SIZE
101800               INTO ANI-ID(WKS-TOTAL-ANI)
101900        MOVE WKS-SMURF-PATRON-ACT TO ANI-PATRON(WKS-TOTAL-ANI)
102000        MOVE WKS-SMURF-MIEM-TOTAL TO
102100             ANI-MIEM-TOTAL(WKS-TOTAL-ANI)
102200        MOVE 1 TO WKS-SMURF-P
102300        PERFORM 536-COPIA-MIEMBRO-SMURF
102400                VARYING WKS-SMURF-P FROM 1 BY 1
102500                UNTIL WKS-SMURF-P > WKS-SMURF-MIEM-TOTAL
102600        MOVE 0 TO ANI-PUNTAJE(WKS-TOTAL-ANI)
102700        MOVE 0 TO ANI-MONTO-TOTAL(WKS-TOTAL-ANI)
102800        MOVE 0 TO ANI-TXN-TOTAL(WKS-TOTAL-ANI)
102900        MOVE 1 TO CTA-SMURFING-FLAG(WKS-LIN-IX)
103000        MOVE 1 TO WKS-SMURF-P
103100        PERFORM 538-MARCA-SMURF-MIEMBRO
103200                VARYING WKS-SMURF-P FROM 1 BY 1
103300                UNTIL WKS-SMURF-P > WKS-SMURF-MIEM-TOTAL
103400     END-IF.
103500 530-AGREGA-ANILLO-SMURFING-E. EXIT.
103600
103700*       ----- ARMA MIEMBRO DE ENTRADA, SIN DUPLICADOS -----
103800 532-ARMA-MIEMBRO-SMURF-ENT SECTION.
103900     MOVE TXN-ORIGEN-T(CTA-TXN-ENT-IX(WKS-LIN-IX WKS-SMURF-P)) TO
104000          WKS-DFS-CTA-TMP
104100     PERFORM 531-VERIFICA-DUP-MIEMBRO-SMURF
104200     IF WKS-SMURF-DUP = 0 AND
104300        WKS-SMURF-MIEM-TOTAL < WKS-MAX-MIEM - 1
104400        ADD 1 TO WKS-SMURF-MIEM-TOTAL
104500        MOVE WKS-DFS-CTA-TMP TO
104600             WKS-SMURF-ID(WKS-SMURF-MIEM-TOTAL)
104700     END-IF.
104800 532-ARMA-MIEMBRO-SMURF-ENT-E. EXIT.
104900
105000*       ----- ARMA MIEMBRO DE SALIDA, SIN DUPLICADOS -----
105100 533-ARMA-MIEMBRO-SMURF-SAL SECTION.
105200     MOVE TXN-DESTINO-T(CTA-TXN-SAL-IX(WKS-LIN-IX WKS-SMURF-P)) TO
105300          WKS-DFS-CTA-TMP
105400     PERFORM 531-VERIFICA-DUP-MIEMBRO-SMURF
105500     IF WKS-SMURF-DUP = 0 AND
105600        WKS-SMURF-MIEM-TOTAL < WKS-MAX-MIEM - 1
105700        ADD 1 TO WKS-SMURF-MIEM-TOTAL
105800        MOVE WKS-DFS-CTA-TMP TO
105900             WKS-SMURF-ID(WKS-SMURF-MIEM-TOTAL)
106000     END-IF.
106100 533-ARMA-MIEMBRO-SMURF-SAL-E. EXIT.
106200
106300*       ----- VERIFICA SI LA CUENTA YA QUEDO COMO MIEMBRO -----
106400 531-VERIFICA-DUP-MIEMBRO-SMURF SECTION.
106500     MOVE 0 TO WKS-SMURF-DUP
106600     MOVE 1 TO WKS-SMURF-Q
106700     PERFORM 541-COMPARA-MIEM-SMURF-DUP
106800             VARYING WKS-SMURF-Q FROM 1 BY 1
106900             UNTIL WKS-SMURF-Q > WKS-SMURF-MIEM-TOTAL.
107000 531-VERIFICA-DUP-MIEMBRO-SMURF-E. EXIT.
107100
107200 541-COMPARA-MIEM-SMURF-DUP SECTION.
107300     IF WKS-SMURF-ID(WKS-SMURF-Q) = WKS-DFS-CTA-TMP
107400        MOVE 1 TO WKS-SMURF-DUP
107500     END-IF.
107600 541-COMPARA-MIEM-SMURF-DUP-E. EXIT.
107700
107800 534-ORDENA-MIEMBROS-SMURF SECTION.
107900     MOVE WKS-SMURF-P TO WKS-SMURF-Q
108000     PERFORM 535-COMPARA-INTERCAMBIA-SMURF
108100             VARYING WKS-SMURF-Q FROM WKS-SMURF-P BY 1
108200             UNTIL WKS-SMURF-Q >= WKS-SMURF-MIEM-TOTAL.
108300 534-ORDENA-MIEMBROS-SMURF-E. EXIT.
108400
108500 535-COMPARA-INTERCAMBIA-SMURF SECTION.
108600     IF WKS-SMURF-ID(WKS-SMURF-Q) > WKS-SMURF-ID(WKS-SMURF-Q + 1)
108700        MOVE WKS-SMURF-ID(WKS-SMURF-Q) TO WKS-DFS-CTA-TMP
108800        MOVE WKS-SMURF-ID(WKS-SMURF-Q + 1) TO
108900             WKS-SMURF-ID(WKS-SMURF-Q)
109000        MOVE WKS-DFS-CTA-TMP TO WKS-SMURF-ID(WKS-SMURF-Q + 1)
109100     END-IF.
109200 535-COMPARA-INTERCAMBIA-SMURF-E. EXIT.
109300
109400 536-COPIA-MIEMBRO-SMURF SECTION.
109500     MOVE WKS-SMURF-ID(WKS-SMURF-P) TO
109600          ANI-MIEM(WKS-TOTAL-ANI WKS-SMURF-P).
109700 536-COPIA-MIEMBRO-SMURF-E. EXIT.
109800
109900 538-MARCA-SMURF-MIEMBRO SECTION.
110000     MOVE 0 TO WKS-LIN-IX2
110100     MOVE WKS-SMURF-ID(WKS-SMURF-P) TO WKS-CTA-BUSCADA
110200     PERFORM 539-UBICA-MARCA-SMURF
110300             VARYING WKS-LIN-IX2 FROM 1 BY 1
110400             UNTIL WKS-LIN-IX2 > WKS-TOTAL-CTA.
110500 538-MARCA-SMURF-MIEMBRO-E. EXIT.
110600
110700 539-UBICA-MARCA-SMURF SECTION.
110800     IF CTA-ID(WKS-LIN-IX2) = WKS-CTA-BUSCADA
110900        MOVE 1 TO CTA-SMURFING-FLAG(WKS-LIN-IX2)
111000        IF WKS-SMURF-MIEM-TOTAL > CTA-ANILLO-MAYOR(WKS-LIN-IX2)
111100           MOVE WKS-SMURF-MIEM-TOTAL TO
111200                CTA-ANILLO-MAYOR(WKS-LIN-IX2)
111300        END-IF
111400     END-IF.
111500 539-UBICA-MARCA-SMURF-E. EXIT.
111600
111700*       ----- U5: ARMA EL MAPA CUENTA-ANILLO Y EL PUNTAJE -----
111800 600-ARMA-MAPA-CUENTA-ANILLO SECTION.
111900     MOVE 1 TO WKS-PTJ-IX-ANI
112000     PERFORM 602-PROCESA-ANILLO-PUNTAJE
112100             VARYING WKS-PTJ-IX-ANI FROM 1 BY 1
112200             UNTIL WKS-PTJ-IX-ANI > WKS-TOTAL-ANI.
112300 600-ARMA-MAPA-CUENTA-ANILLO-E. EXIT.
112400
112500 602-PROCESA-ANILLO-PUNTAJE SECTION.
112600     MOVE 1 TO WKS-PTJ-IX-MIEM
112700     PERFORM 604-ACTUALIZA-PUNTAJE-MIEMBRO
112800             VARYING WKS-PTJ-IX-MIEM FROM 1 BY 1
112900             UNTIL WKS-PTJ-IX-MIEM >
113000                   ANI-MIEM-TOTAL(WKS-PTJ-IX-ANI).
113100 602-PROCESA-ANILLO-PUNTAJE-E. EXIT.
113200
113300*       ----- UBICA O CREA EL RENGLON DE PUNTAJE DEL MIEMBRO -----
113400 604-ACTUALIZA-PUNTAJE-MIEMBRO SECTION.
113500     MOVE ANI-MIEM(WKS-PTJ-IX-ANI WKS-PTJ-IX-MIEM) TO
113600          WKS-CTA-BUSCADA
113700     PERFORM 606-UBICA-O-AGREGA-PTJ
113800     PERFORM 620-APLICA-PUNTAJE-BASE
113900     IF PTJ-ANILLO-TOTAL(WKS-PTJ-IX-FOUND) < 10
114000        ADD 1 TO PTJ-ANILLO-TOTAL(WKS-PTJ-IX-FOUND)
114100        MOVE ANI-ID(WKS-PTJ-IX-ANI) TO
114200             PTJ-ANILLO-ID(WKS-PTJ-IX-FOUND
114300                           PTJ-ANILLO-TOTAL(WKS-PTJ-IX-FOUND))
114400     END-IF.
114500 604-ACTUALIZA-PUNTAJE-MIEMBRO-E. EXIT.
114600
114700 606-UBICA-O-AGREGA-PTJ SECTION.
114800     MOVE 0 TO WKS-PTJ-IX-FOUND
114900     PERFORM 607-COMPARA-PTJ-BUSCADA
115000             VARYING WKS-PTJ-IX-BUSCA FROM 1 BY 1
115100             UNTIL WKS-PTJ-IX-BUSCA > WKS-TOTAL-PTJ
115200     IF WKS-PTJ-IX-FOUND = 0
115300        ADD 1 TO WKS-TOTAL-PTJ
115400        MOVE WKS-CTA-BUSCADA TO PTJ-CTA-ID(WKS-TOTAL-PTJ)
115500        MOVE 0 TO PTJ-PUNTAJE-CALC(WKS-TOTAL-PTJ)
115600        MOVE 0 TO PTJ-ANILLO-TOTAL(WKS-TOTAL-PTJ)
115700        MOVE SPACES TO PTJ-NIVEL(WKS-TOTAL-PTJ)
115800        MOVE WKS-TOTAL-PTJ TO WKS-PTJ-IX-FOUND
115900     END-IF.
116000 606-UBICA-O-AGREGA-PTJ-E. EXIT.
116100
116200 607-COMPARA-PTJ-BUSCADA SECTION.
116300     IF PTJ-CTA-ID(WKS-PTJ-IX-BUSCA) = WKS-CTA-BUSCADA
116400        MOVE WKS-PTJ-IX-BUSCA TO WKS-PTJ-IX-FOUND
116500     END-IF.
116600 607-COMPARA-PTJ-BUSCADA-E. EXIT.
116700
116800*       ----- SUMA PUNTOS BASE SEGUN EL PATRON DEL ANILLO -----
116900 620-APLICA-PUNTAJE-BASE SECTION.
117000     IF ANI-PATRON(WKS-PTJ-IX-ANI) = "cycle"
117100        ADD 40 TO PTJ-PUNTAJE-CALC(WKS-PTJ-IX-FOUND)
117200     ELSE
117300        IF ANI-PATRON(WKS-PTJ-IX-ANI) = "layered"
117400           ADD 25 TO PTJ-PUNTAJE-CALC(WKS-PTJ-IX-FOUND)
117500        ELSE
117600           ADD 30 TO PTJ-PUNTAJE-CALC(WKS-PTJ-IX-FOUND)
117700        END-IF
117800     END-IF.
117900 620-APLICA-PUNTAJE-BASE-E. EXIT.
118000
118100*       ----- APLICA BONO VELOCIDAD Y PENALIZ. COMERCIO -----
118200 610-APLICA-AJUSTES-PUNTAJE SECTION.
118300     MOVE 1 TO WKS-PTJ-IX-BUSCA
118400     PERFORM 612-AJUSTA-RENGLON-PTJ
118500             VARYING WKS-PTJ-IX-BUSCA FROM 1 BY 1
118600             UNTIL WKS-PTJ-IX-BUSCA > WKS-TOTAL-PTJ.
118700 610-APLICA-AJUSTES-PUNTAJE-E. EXIT.
118800
118900 612-AJUSTA-RENGLON-PTJ SECTION.
119000     MOVE PTJ-CTA-ID(WKS-PTJ-IX-BUSCA) TO WKS-DFS-CTA-TMP
119100     PERFORM 414-UBICA-CUENTA
119200     MOVE WKS-DFS-NI TO WKS-PTJ-IX-CTA
119300     IF WKS-PTJ-IX-CTA NOT = 0
119400        PERFORM 630-APLICA-BONO-VELOCIDAD
119500        PERFORM 640-APLICA-PENALIZACION-COMERCIO
119600     END-IF
119700     PERFORM 645-FIJA-PUNTAJE-FINAL.
119800 612-AJUSTA-RENGLON-PTJ-E. EXIT.
119900
120000*       ----- BONO POR MAYOR NUMERO DE TXN EN UNA HORA RELOJ -----
120100 630-APLICA-BONO-VELOCIDAD SECTION.
120200     MOVE 0 TO WKS-PTJ-MAXHORA
120300     MOVE 0 TO WKS-PTJ-RUN
120400     MOVE 0 TO WKS-PTJ-BUCKET-ANT
120500     MOVE 1 TO WKS-LIN-IX2
120600     PERFORM 632-EVALUA-HORA-TXN-SAL
120700             VARYING WKS-LIN-IX2 FROM 1 BY 1
120800             UNTIL WKS-LIN-IX2 >
120900                   CTA-TXN-SAL-TOTAL(WKS-PTJ-IX-CTA)
121000     IF WKS-PTJ-MAXHORA > 10
121100        ADD 20 TO PTJ-PUNTAJE-CALC(WKS-PTJ-IX-BUSCA)
121200     ELSE
121300        IF WKS-PTJ-MAXHORA > 5
121400           ADD 10 TO PTJ-PUNTAJE-CALC(WKS-PTJ-IX-BUSCA)
121500        END-IF
121600     END-IF.
121700 630-APLICA-BONO-VELOCIDAD-E. EXIT.
121800
121900 632-EVALUA-HORA-TXN-SAL SECTION.
122000     DIVIDE TXN-MINUTOS-T(CTA-TXN-SAL-IX
122100               (WKS-PTJ-IX-CTA WKS-LIN-IX2)) BY 60
122200            GIVING WKS-PTJ-BUCKET-ACT
122300     IF WKS-LIN-IX2 = 1 OR
122400        WKS-PTJ-BUCKET-ACT NOT = WKS-PTJ-BUCKET-ANT
122500        MOVE 1 TO WKS-PTJ-RUN
122600     ELSE
122700        ADD 1 TO WKS-PTJ-RUN
122800     END-IF
122900     MOVE WKS-PTJ-BUCKET-ACT TO WKS-PTJ-BUCKET-ANT
123000     PERFORM 634-ACUMULA-CORRIDA-HORA.
123100 632-EVALUA-HORA-TXN-SAL-E. EXIT.
123200
123300*       ----- ACUMULA CORRIDA DE TXN EN LA MISMA HORA -----
123400 634-ACUMULA-CORRIDA-HORA SECTION.
123500     IF WKS-PTJ-RUN > WKS-PTJ-MAXHORA
123600        MOVE WKS-PTJ-RUN TO WKS-PTJ-MAXHORA
123700     END-IF.
123800 634-ACUMULA-CORRIDA-HORA-E. EXIT.
123900
124000*       ----- PENALIZACION POR VOLUMEN TIPICO DE COMERCIO -----
124100 640-APLICA-PENALIZACION-COMERCIO SECTION.
124200     MOVE CTA-TXN-SAL-TOTAL(WKS-PTJ-IX-CTA) TO WKS-PTJ-TOTAL-TXN
124300     ADD CTA-TXN-ENT-TOTAL(WKS-PTJ-IX-CTA) TO WKS-PTJ-TOTAL-TXN
124400     IF WKS-PTJ-TOTAL-TXN > 200
124500        SUBTRACT 50 FROM PTJ-PUNTAJE-CALC(WKS-PTJ-IX-BUSCA)
124600     END-IF.
124700 640-APLICA-PENALIZACION-COMERCIO-E. EXIT.
124800
124900*       ----- RECORTA EL PUNTAJE AL RANGO 0-100 Y FIJA NIVEL -----
125000 645-FIJA-PUNTAJE-FINAL SECTION.
125100     IF PTJ-PUNTAJE-CALC(WKS-PTJ-IX-BUSCA) < 0
125200        MOVE 0 TO PTJ-PUNTAJE-CALC(WKS-PTJ-IX-BUSCA)
125300     END-IF
125400     IF PTJ-PUNTAJE-CALC(WKS-PTJ-IX-BUSCA) > 100
125500        MOVE 100 TO PTJ-PUNTAJE-CALC(WKS-PTJ-IX-BUSCA)
125600     END-IF
125700     IF PTJ-PUNTAJE-CALC(WKS-PTJ-IX-BUSCA) >= 80
125800        MOVE "HIGH  " TO PTJ-NIVEL(WKS-PTJ-IX-BUSCA)
125900     ELSE
126000        IF PTJ-PUNTAJE-CALC(WKS-PTJ-IX-BUSCA) >= 50
126100           MOVE "MEDIUM" TO PTJ-NIVEL(WKS-PTJ-IX-BUSCA)
126200        ELSE
126300           MOVE "LOW   " TO PTJ-NIVEL(WKS-PTJ-IX-BUSCA)
126400        END-IF
126500     END-IF.
126600 645-FIJA-PUNTAJE-FINAL-E. EXIT.
126700
126800*       ----- U6: EXTRAE CARACTERISTICAS POR CUENTA -----
126900 700-EXTRAE-CARACTERISTICAS SECTION.
127000     MOVE 1 TO WKS-LIN-IX
127100     PERFORM 702-CALCULA-CARACTERISTICAS-CTA
127200             VARYING WKS-LIN-IX FROM 1 BY 1
127300             UNTIL WKS-LIN-IX > WKS-TOTAL-CTA.
127400 700-EXTRAE-CARACTERISTICAS-E. EXIT.
127500
127600 702-CALCULA-CARACTERISTICAS-CTA SECTION.
127700     MOVE "F" TO MAF-TIPO-REG
127800     MOVE CTA-ID(WKS-LIN-IX) TO MAF-CUENTA-ID
127900     MOVE CTA-TXN-SAL-TOTAL(WKS-LIN-IX) TO MAF-TOTAL-TXNS
128000     ADD CTA-TXN-ENT-TOTAL(WKS-LIN-IX) TO MAF-TOTAL-TXNS
128100     MOVE CTA-TXN-SAL-MONTO(WKS-LIN-IX) TO MAF-TOTAL-ENVIADO
128200     IF CTA-TXN-SAL-TOTAL(WKS-LIN-IX) = 0
128300        MOVE 0 TO MAF-MONTO-PROMEDIO
128400     ELSE
128500        COMPUTE MAF-MONTO-PROMEDIO ROUNDED =
128600                CTA-TXN-SAL-MONTO(WKS-LIN-IX) /
128700                CTA-TXN-SAL-TOTAL(WKS-LIN-IX)
128800     END-IF
128900     MOVE CTA-SAL-TOTAL(WKS-LIN-IX) TO MAF-RECEPTORES-UNICOS
129000     MOVE CTA-ENT-TOTAL(WKS-LIN-IX) TO MAF-EMISORES-UNICOS
129100     PERFORM 704-CALCULA-MAXHORA-CTA
129200     MOVE WKS-PTJ-MAXHORA TO MAF-MAX-TXN-POR-HORA
129300     MOVE CTA-SMURFING-FLAG(WKS-LIN-IX) TO MAF-BANDERA-SMURFING
129400     MOVE 0 TO MAF-PROF-ESCALONADO
129500     MOVE CTA-EN-CICLO-CONT(WKS-LIN-IX) TO MAF-TOTAL-CICLOS
129600     MOVE CTA-ANILLO-MAYOR(WKS-LIN-IX) TO MAF-TAMANO-ANILLO-MAYOR
129700     IF MAF-TOTAL-TXNS > 200
129800        MOVE 1 TO MAF-BANDERA-COMERCIO
129900     ELSE
130000        MOVE 0 TO MAF-BANDERA-COMERCIO
130100     END-IF
130200     PERFORM 710-CALCULA-ETIQUETA-FRAUDE
130300     WRITE MUL-ACF-REGISTRO
130400     ADD 1 TO WKS-TOTAL-CAR.
130500 702-CALCULA-CARACTERISTICAS-CTA-E. EXIT.
130600
130700*       ----- MAXIMO DE TXN DE SALIDA EN UNA HORA RELOJ -----
130800 704-CALCULA-MAXHORA-CTA SECTION.
130900     MOVE 0 TO WKS-PTJ-MAXHORA
131000     MOVE 0 TO WKS-PTJ-RUN
131100     MOVE 0 TO WKS-PTJ-BUCKET-ANT
131200     MOVE 1 TO WKS-LIN-IX2
131300     PERFORM 706-EVALUA-HORA-CARACTERISTICA
131400             VARYING WKS-LIN-IX2 FROM 1 BY 1
131500             UNTIL WKS-LIN-IX2 >
131600                   CTA-TXN-SAL-TOTAL(WKS-LIN-IX).
131700 704-CALCULA-MAXHORA-CTA-E. EXIT.
131800
131900 706-EVALUA-HORA-CARACTERISTICA SECTION.
132000     DIVIDE TXN-MINUTOS-T(CTA-TXN-SAL-IX
132100               (WKS-LIN-IX WKS-LIN-IX2)) BY 60
132200            GIVING WKS-PTJ-BUCKET-ACT
132300     IF WKS-LIN-IX2 = 1 OR
132400        WKS-PTJ-BUCKET-ACT NOT = WKS-PTJ-BUCKET-ANT
132500        MOVE 1 TO WKS-PTJ-RUN
132600     ELSE
132700        ADD 1 TO WKS-PTJ-RUN
132800     END-IF
132900     MOVE WKS-PTJ-BUCKET-ACT TO WKS-PTJ-BUCKET-ANT
133000     IF WKS-PTJ-RUN > WKS-PTJ-MAXHORA
133100        MOVE WKS-PTJ-RUN TO WKS-PTJ-MAXHORA
133200     END-IF.
133300 706-EVALUA-HORA-CARACTERISTICA-E. EXIT.
133400
133500*       ----- CALCULA LA ETIQUETA DE FRAUDE DE LA CUENTA -----
133600 710-CALCULA-ETIQUETA-FRAUDE SECTION.
133700     MOVE 0 TO MAF-ETIQUETA-FRAUDE
133800     IF MAF-BANDERA-SMURFING = 1 OR
133900        MAF-TOTAL-CICLOS > 0 OR
134000        MAF-PROF-ESCALONADO >= 3 OR
134100        MAF-TAMANO-ANILLO-MAYOR >= 3
134200        MOVE 1 TO MAF-ETIQUETA-FRAUDE
134300     END-IF.
134400 710-CALCULA-ETIQUETA-FRAUDE-E. EXIT.
134500
134600*       ----- U7: ORDENA ANILLOS POR PUNTAJE DE RIESGO DESC -----
134700 800-ORDENA-ANILLOS SECTION.
134800     MOVE 1 TO WKS-LIN-IX
134900     PERFORM 802-PASADA-ORDENA-ANI
135000             VARYING WKS-LIN-IX FROM 1 BY 1
135100             UNTIL WKS-LIN-IX >= WKS-TOTAL-ANI.
135200 800-ORDENA-ANILLOS-E. EXIT.
135300
135400 802-PASADA-ORDENA-ANI SECTION.
135500     MOVE 1 TO WKS-LIN-IX2
135600     PERFORM 804-COMPARA-INTERCAMBIA-ANI
135700             VARYING WKS-LIN-IX2 FROM 1 BY 1
135800             UNTIL WKS-LIN-IX2 >=
135900                   WKS-TOTAL-ANI - WKS-LIN-IX + 1.
136000 802-PASADA-ORDENA-ANI-E. EXIT.
136100
136200 804-COMPARA-INTERCAMBIA-ANI SECTION.
136300     IF ANI-PUNTAJE(WKS-LIN-IX2) < ANI-PUNTAJE(WKS-LIN-IX2 + 1)
136400        MOVE ANI-ENTRY(WKS-LIN-IX2)     TO WKS-ANI-SWAP
136500        MOVE ANI-ENTRY(WKS-LIN-IX2 + 1) TO ANI-ENTRY(WKS-LIN-IX2)
136600        MOVE WKS-ANI-SWAP               TO
136700             ANI-ENTRY(WKS-LIN-IX2 + 1)
136800     END-IF.
136900 804-COMPARA-INTERCAMBIA-ANI-E. EXIT.
137000
137100*       ----- ORDENA CUENTAS SOSPECHOSAS POR PUNTAJE DESC -----
137200 810-ORDENA-CUENTAS-SOSPECHOSAS SECTION.
137300     MOVE 1 TO WKS-LIN-IX
137400     PERFORM 812-PASADA-ORDENA-PTJ
137500             VARYING WKS-LIN-IX FROM 1 BY 1
137600             UNTIL WKS-LIN-IX >= WKS-TOTAL-PTJ.
137700 810-ORDENA-CUENTAS-SOSPECHOSAS-E. EXIT.
137800
137900 812-PASADA-ORDENA-PTJ SECTION.
138000     MOVE 1 TO WKS-LIN-IX2
138100     PERFORM 814-COMPARA-INTERCAMBIA-PTJ
138200             VARYING WKS-LIN-IX2 FROM 1 BY 1
138300             UNTIL WKS-LIN-IX2 >=
138400                   WKS-TOTAL-PTJ - WKS-LIN-IX + 1.
138500 812-PASADA-ORDENA-PTJ-E. EXIT.
138600
138700 814-COMPARA-INTERCAMBIA-PTJ SECTION.
138800     IF PTJ-PUNTAJE-CALC(WKS-LIN-IX2) <
138900        PTJ-PUNTAJE-CALC(WKS-LIN-IX2 + 1)
139000        PERFORM 816-INTERCAMBIA-PTJ
139100     ELSE
139200        IF PTJ-PUNTAJE-CALC(WKS-LIN-IX2) =
139300           PTJ-PUNTAJE-CALC(WKS-LIN-IX2 + 1) AND
139400           PTJ-CTA-ID(WKS-LIN-IX2) > PTJ-CTA-ID(WKS-LIN-IX2 + 1)
139500           PERFORM 816-INTERCAMBIA-PTJ
139600        END-IF
139700     END-IF.
139800 814-COMPARA-INTERCAMBIA-PTJ-E. EXIT.
139900
140000 816-INTERCAMBIA-PTJ SECTION.
140100     MOVE PTJ-ENTRY(WKS-LIN-IX2)     TO WKS-PTJ-SWAP
140200     MOVE PTJ-ENTRY(WKS-LIN-IX2 + 1) TO PTJ-ENTRY(WKS-LIN-IX2)
140300     MOVE WKS-PTJ-SWAP               TO
140400          PTJ-ENTRY(WKS-LIN-IX2 + 1).
140500 816-INTERCAMBIA-PTJ-E. EXIT.
140600
140700*       ----- ESCRIBE LOS ARCHIVOS DE SALIDA Y EL REPORTE -----
140800 820-ESCRIBE-REPORTE-FINAL SECTION.
140900     PERFORM 822-ESCRIBE-ENCABEZADO-RESUMEN
141000     MOVE 1 TO WKS-LIN-IX
141100     PERFORM 824-ESCRIBE-ANILLO
141200             VARYING WKS-LIN-IX FROM 1 BY 1
141300             UNTIL WKS-LIN-IX > WKS-TOTAL-ANI
141400     PERFORM 828-ESCRIBE-ENCABEZADO-CUENTAS
141500     MOVE 1 TO WKS-LIN-IX
141600     PERFORM 826-ESCRIBE-CUENTA-SOSPECHOSA
141700             VARYING WKS-LIN-IX FROM 1 BY 1
141800             UNTIL WKS-LIN-IX > WKS-TOTAL-PTJ
141900     PERFORM 829-ESCRIBE-PIE-REPORTE.
142000 820-ESCRIBE-REPORTE-FINAL-E. EXIT.
142100
142200*       ----- ENCABEZADO DE LA SECCION CUENTAS SOSPECHOSAS -----
142300 828-ESCRIBE-ENCABEZADO-CUENTAS SECTION.
142400     MOVE SPACES TO WKS-LINEA-IMPR
142500     MOVE "SECCION CUENTAS SOSPECHOSAS" TO WKS-LINEA-IMPR
142600     WRITE REG-REPORTE FROM WKS-LINEA-IMPR
142700     ADD 1 TO WKS-TOTAL-RPT.
142800 828-ESCRIBE-ENCABEZADO-CUENTAS-E. EXIT.
142900
143000*       ----- ENCABEZADO Y LINEAS DE RESUMEN DEL REPORTE -----
143100 822-ESCRIBE-ENCABEZADO-RESUMEN SECTION.
143200     MOVE SPACES TO WKS-LINEA-IMPR
143300     MOVE "REPORTE DE DETECCION DE MULEO DE DINERO" TO
143400          WKS-LINEA-IMPR
143500     WRITE REG-REPORTE FROM WKS-LINEA-IMPR
143600     MOVE SPACES TO WKS-LINEA-IMPR
143700     MOVE "SECCION RESUMEN" TO WKS-LINEA-IMPR
143800     WRITE REG-REPORTE FROM WKS-LINEA-IMPR
143900     MOVE SPACES TO WKS-LINEA-IMPR
144000     MOVE WKS-TOTAL-CTA TO WKS-NUM-EDIT
144100     STRING "TOTAL CUENTAS......: " WKS-NUM-EDIT
144200            DELIMITED BY SIZE INTO WKS-LINEA-IMPR
144300     WRITE REG-REPORTE FROM WKS-LINEA-IMPR
144400     MOVE SPACES TO WKS-LINEA-IMPR
144500     MOVE WKS-TOTAL-TXN TO WKS-NUM-EDIT
144600     STRING "TOTAL TXN..........: " WKS-NUM-EDIT
144700            DELIMITED BY SIZE INTO WKS-LINEA-IMPR
144800     WRITE REG-REPORTE FROM WKS-LINEA-IMPR
144900     MOVE SPACES TO WKS-LINEA-IMPR
145000     MOVE WKS-TOTAL-ANI TO WKS-NUM-EDIT
145100     STRING "ANILLOS DETECTADOS.: " WKS-NUM-EDIT
145200            DELIMITED BY SIZE INTO WKS-LINEA-IMPR
145300     WRITE REG-REPORTE FROM WKS-LINEA-IMPR
145400     MOVE SPACES TO WKS-LINEA-IMPR
145500     MOVE WKS-TOTAL-PTJ TO WKS-NUM-EDIT
145600     STRING "CUENTAS SOSPECHOSAS: " WKS-NUM-EDIT
145700            DELIMITED BY SIZE INTO WKS-LINEA-IMPR
145800     WRITE REG-REPORTE FROM WKS-LINEA-IMPR
145900     ADD 6 TO WKS-TOTAL-RPT
146000     MOVE SPACES TO WKS-LINEA-IMPR
146100     MOVE "SECCION ANILLOS DE FRAUDE" TO WKS-LINEA-IMPR
146200     WRITE REG-REPORTE FROM WKS-LINEA-IMPR
146300     ADD 1 TO WKS-TOTAL-RPT.
146400 822-ESCRIBE-ENCABEZADO-RESUMEN-E. EXIT.
146500
146600*       ----- GRABA UN ANILLO Y SU LINEA DE DETALLE -----
146700 824-ESCRIBE-ANILLO SECTION.
146800     MOVE "R" TO MRG-TIPO-REG
146900     MOVE ANI-ID(WKS-LIN-IX) TO MRG-RING-ID
147000     MOVE ANI-PATRON(WKS-LIN-IX) TO MRG-RING-PATRON
147100     MOVE ANI-MIEM-TOTAL(WKS-LIN-IX) TO MRG-MIEMBRO-TOTAL
147200     MOVE 1 TO WKS-LIN-IX2
147300     PERFORM 825-COPIA-MIEMBRO-SALIDA-ANI
147400             VARYING WKS-LIN-IX2 FROM 1 BY 1
147500             UNTIL WKS-LIN-IX2 > ANI-MIEM-TOTAL(WKS-LIN-IX)
147600     MOVE ANI-PUNTAJE(WKS-LIN-IX) TO MRG-PUNTAJE-RIESGO
147700     MOVE ANI-MONTO-TOTAL(WKS-LIN-IX) TO MRG-MONTO-TOTAL
147800     MOVE ANI-TXN-TOTAL(WKS-LIN-IX) TO MRG-TXN-TOTAL
147900     WRITE MUL-RNG-REGISTRO
148000     MOVE SPACES TO WKS-LINEA-IMPR
148100     MOVE ANI-ID(WKS-LIN-IX) TO WKS-LIN-COL-A
148200     MOVE ANI-PATRON(WKS-LIN-IX) TO WKS-LIN-COL-B
148300     MOVE ANI-PUNTAJE(WKS-LIN-IX) TO WKS-RIESGO-EDIT
148400     MOVE WKS-RIESGO-EDIT TO WKS-LIN-COL-C
148420     MOVE ANI-MIEM-TOTAL(WKS-LIN-IX) TO WKS-CNT-EDIT
148440     STRING "MIEMBROS: " WKS-CNT-EDIT DELIMITED BY SIZE
148460            INTO WKS-LIN-COL-D
148480     MOVE ANI-MONTO-TOTAL(WKS-LIN-IX) TO WKS-MONTO-EDIT
148500     STRING "MONTO: " WKS-MONTO-EDIT DELIMITED BY SIZE
148520            INTO WKS-LIN-COL-E
148540     WRITE REG-REPORTE FROM WKS-LINEA-IMPR
148560     ADD 1 TO WKS-TOTAL-RPT
148580     PERFORM 830-ESCRIBE-MIEMBROS-ANILLO.
148700 824-ESCRIBE-ANILLO-E. EXIT.
148800
148900 825-COPIA-MIEMBRO-SALIDA-ANI SECTION.
149000     MOVE ANI-MIEM(WKS-LIN-IX WKS-LIN-IX2) TO
149100          MRG-MIEMBROS(WKS-LIN-IX2).
149200 825-COPIA-MIEMBRO-SALIDA-ANI-E. EXIT.
149300
149400*       ----- GRABA UNA CUENTA SOSPECHOSA Y SU DETALLE -----
149500 826-ESCRIBE-CUENTA-SOSPECHOSA SECTION.
149600     MOVE "S" TO MAS-TIPO-REG
149700     MOVE PTJ-CTA-ID(WKS-LIN-IX) TO MAS-CUENTA-ID
149800     MOVE PTJ-PUNTAJE-CALC(WKS-LIN-IX) TO MAS-PUNTAJE-SOSPECHA
149900     MOVE PTJ-NIVEL(WKS-LIN-IX) TO MAS-NIVEL-RIESGO
150000     MOVE PTJ-ANILLO-TOTAL(WKS-LIN-IX) TO MAS-ANILLO-TOTAL
150100     MOVE 1 TO WKS-LIN-IX2
150200     PERFORM 827-COPIA-ANILLO-SALIDA-PTJ
150300             VARYING WKS-LIN-IX2 FROM 1 BY 1
150400             UNTIL WKS-LIN-IX2 > PTJ-ANILLO-TOTAL(WKS-LIN-IX)
150500     WRITE MUL-ACS-REGISTRO
150600     MOVE SPACES TO WKS-LINEA-IMPR
150700     MOVE PTJ-CTA-ID(WKS-LIN-IX) TO WKS-LIN-COL-A
150800     MOVE PTJ-NIVEL(WKS-LIN-IX) TO WKS-LIN-COL-B
150900     MOVE PTJ-PUNTAJE-CALC(WKS-LIN-IX) TO WKS-NUM-EDIT
151000     MOVE WKS-NUM-EDIT TO WKS-LIN-COL-C
151020     MOVE PTJ-ANILLO-TOTAL(WKS-LIN-IX) TO WKS-CNT-EDIT
151040     STRING "ANILLOS: " WKS-CNT-EDIT DELIMITED BY SIZE
151060            INTO WKS-LIN-COL-D
151100     WRITE REG-REPORTE FROM WKS-LINEA-IMPR
151200     ADD 1 TO WKS-TOTAL-RPT
151220     PERFORM 831-ESCRIBE-ANILLOS-CUENTA.
151300 826-ESCRIBE-CUENTA-SOSPECHOSA-E. EXIT.
151400
151500 827-COPIA-ANILLO-SALIDA-PTJ SECTION.
151600     MOVE PTJ-ANILLO-ID(WKS-LIN-IX WKS-LIN-IX2) TO
151700          MAS-ANILLOS-ID(WKS-LIN-IX2).
151800 827-COPIA-ANILLO-SALIDA-PTJ-E. EXIT.
151900
152000*       ----- PIE DEL REPORTE: TOTAL DE LINEAS EMITIDAS -----
152100 829-ESCRIBE-PIE-REPORTE SECTION.
152200     MOVE SPACES TO WKS-LINEA-IMPR
152300     ADD 1 TO WKS-TOTAL-RPT
152400     MOVE WKS-TOTAL-RPT TO WKS-NUM-EDIT
152500     STRING "FIN REPORTE - LINEAS: " WKS-NUM-EDIT
152600            DELIMITED BY SIZE INTO WKS-LINEA-IMPR
152700     WRITE REG-REPORTE FROM WKS-LINEA-IMPR.
152800 829-ESCRIBE-PIE-REPORTE-E. EXIT.
152900
152910*       ----- RENGLON DE CONTINUACION: LISTA DE MIEMBROS -----
152920*       ----- DEL ANILLO EN CURSO (WKS-LIN-IX) -----------
152930 830-ESCRIBE-MIEMBROS-ANILLO SECTION.
152940     MOVE SPACES TO WKS-LINEA-EXT
152950     MOVE ZEROS TO WKS-EXT-IND
152960     MOVE 1 TO WKS-EXT-PTR
152970     STRING "   MIEMBROS: " DELIMITED BY SIZE
152980            INTO WKS-LINEA-EXT WITH POINTER WKS-EXT-PTR
152990     MOVE 1 TO WKS-LIN-IX2
153000     PERFORM 832-AGREGA-MIEMBRO-EXT
153010             VARYING WKS-LIN-IX2 FROM 1 BY 1
153020             UNTIL WKS-LIN-IX2 > ANI-MIEM-TOTAL(WKS-LIN-IX)
153030                OR WKS-EXT-OVERFLOW
153040     WRITE REG-REPORTE FROM WKS-LINEA-EXT
153050     ADD 1 TO WKS-TOTAL-RPT.
153060 830-ESCRIBE-MIEMBROS-ANILLO-E. EXIT.
153070
153080 832-AGREGA-MIEMBRO-EXT SECTION.
153090     STRING ANI-MIEM(WKS-LIN-IX WKS-LIN-IX2) " "
153100            DELIMITED BY SIZE INTO WKS-LINEA-EXT
153110            WITH POINTER WKS-EXT-PTR
153120            ON OVERFLOW SET WKS-EXT-OVERFLOW TO TRUE
153130     END-STRING.
153140 832-AGREGA-MIEMBRO-EXT-E. EXIT.
153150
153160*       ----- RENGLON DE CONTINUACION: ANILLOS DE LA CUENTA -----
153170*       ----- SOSPECHOSA EN CURSO (WKS-LIN-IX) -----------------
153180 831-ESCRIBE-ANILLOS-CUENTA SECTION.
153190     MOVE SPACES TO WKS-LINEA-EXT
153200     MOVE ZEROS TO WKS-EXT-IND
153210     MOVE 1 TO WKS-EXT-PTR
153220     STRING "   ANILLOS: " DELIMITED BY SIZE
153230            INTO WKS-LINEA-EXT WITH POINTER WKS-EXT-PTR
153240     MOVE 1 TO WKS-LIN-IX2
153250     PERFORM 833-AGREGA-ANILLO-EXT
153260             VARYING WKS-LIN-IX2 FROM 1 BY 1
153270             UNTIL WKS-LIN-IX2 > PTJ-ANILLO-TOTAL(WKS-LIN-IX)
153280                OR WKS-EXT-OVERFLOW
153290     WRITE REG-REPORTE FROM WKS-LINEA-EXT
153300     ADD 1 TO WKS-TOTAL-RPT.
153310 831-ESCRIBE-ANILLOS-CUENTA-E. EXIT.
153320
153330 833-AGREGA-ANILLO-EXT SECTION.
153340     STRING PTJ-ANILLO-ID(WKS-LIN-IX WKS-LIN-IX2) " "
153350            DELIMITED BY SIZE INTO WKS-LINEA-EXT
153360            WITH POINTER WKS-EXT-PTR
153370            ON OVERFLOW SET WKS-EXT-OVERFLOW TO TRUE
153380     END-STRING.
153390 833-AGREGA-ANILLO-EXT-E. EXIT.
153400
153410*               ----- CIERRE DE ARCHIVOS -----
153510 900-CIERRA-ARCHIVOS SECTION.
153610     CLOSE TRN-VALIDAS ANI-SALIDA PTJ-SALIDA CAR-SALIDA
153710           REPORTE-FRAUDE.
153810 900-CIERRA-ARCHIVOS-E. EXIT.
153910
154010*               ----- FIN DE PROGRAMA -----
154110 999-FIN SECTION.
154210     PERFORM 900-CIERRA-ARCHIVOS
154310     STOP RUN.
154410 999-FIN-E. EXIT.
