000100******************************************************************        
000200*    MULACF01 -  LAYOUT DE CARACTERISTICAS DE CUENTA (DATASET)  *         
000300*    SISTEMA   : MULE - DETECCION DE MULEO DE DINERO            *         
000400*    USADO POR : MUL1020 - SALIDA DEL EXTRACTOR U6              *         
000500******************************************************************        
000600 01  MUL-ACF-REGISTRO.                                                    
000700     05  MAF-TIPO-REG              PIC X(01).                             
000800         88  MAF-ES-CARACTERISTICA         VALUE 'F'.                     
000900     05  MAF-CUENTA-ID              PIC X(10).                            
001000     05  MAF-TOTAL-TXNS             PIC 9(05).                            
001100     05  MAF-TOTAL-ENVIADO          PIC 9(11)V99.                         
001200     05  MAF-MONTO-PROMEDIO         PIC 9(09)V99.                         
001300     05  MAF-RECEPTORES-UNICOS      PIC 9(05).                            
001400     05  MAF-EMISORES-UNICOS        PIC 9(05).                            
001500     05  MAF-MAX-TXN-POR-HORA       PIC 9(05).                            
001600     05  MAF-BANDERA-SMURFING       PIC 9(01).                            
001700         88  MAF-SMURFING-SI               VALUE 1.                       
001800     05  MAF-PROF-ESCALONADO        PIC 9(03).                            
001900     05  MAF-TOTAL-CICLOS           PIC 9(03).                            
002000     05  MAF-TAMANO-ANILLO-MAYOR    PIC 9(03).                            
002100     05  MAF-BANDERA-COMERCIO       PIC 9(01).                            
002200         88  MAF-COMERCIO-SI               VALUE 1.                       
002300     05  MAF-ETIQUETA-FRAUDE        PIC 9(01).                            
002400         88  MAF-FRAUDE-SI                 VALUE 1.                       
002500     05  FILLER                     PIC X(08).                            
