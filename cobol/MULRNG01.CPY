000100******************************************************************        
000200*    MULRNG01 -  LAYOUT DE ANILLO DE FRAUDE (SALIDA DETECTORES) *         
000300*    SISTEMA   : MULE - DETECCION DE MULEO DE DINERO            *         
000400*    USADO POR : MUL1020 - SALIDA DE LOS DETECTORES U3 Y U4     *         
000500******************************************************************        
000600 01  MUL-RNG-REGISTRO.                                                    
000700     05  MRG-TIPO-REG              PIC X(01).                             
000800         88  MRG-ES-ANILLO                 VALUE 'R'.                     
000900     05  MRG-RING-ID                PIC X(12).                            
001000     05  MRG-RING-PATRON            PIC X(16).                            
001100         88  MRG-PATRON-CICLO              VALUE 'cycle'.                 
001200         88  MRG-PATRON-FANIN           VALUE 'smurfing_fan_in'.          
001300         88  MRG-PATRON-FANOUT          VALUE 'smurfing_fan_out'.         
001400         88  MRG-PATRON-ESCALON            VALUE 'layered'.               
001500     05  MRG-MIEMBRO-TOTAL          PIC 9(03).                            
001600     05  MRG-MIEMBROS OCCURS 20 TIMES                                     
001700                      PIC X(10).                                          
001800     05  MRG-PUNTAJE-RIESGO         PIC 9(03)V9(04).                      
001900     05  MRG-MONTO-TOTAL            PIC 9(11)V99.                         
002000     05  MRG-TXN-TOTAL              PIC 9(05).                            
002100     05  FILLER                     PIC X(08).                            
