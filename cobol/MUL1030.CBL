000100******************************************************************
000200*    FECHA       : 20/05/1991                                   *
000300*    PROGRAMADOR : DANILO REYES VELASQUEZ (DRVZ)                *
000400*    APLICACION  : MULE - PREVENCION DE MULEO DE DINERO         *
000500*    PROGRAMA    : MUL1030                                      *
000600*    TIPO        : BATCH                                        *
000700*    DESCRIPCION : GENERA UN ARCHIVO DE TRANSACCIONES DE PRUEBA *
000800*                : PARA EJERCITAR MUL1010/MUL1020: TRANSFEREN-  *
000900*                : CIAS NORMALES, ANILLOS DE CICLO, PATRONES DE *
001000*                : SMURFING (ABANICO DE ENTRADA Y SALIDA) Y     *
001100*                : CADENAS DE ESCALONAMIENTO (LAYERING).        *
001200*    ARCHIVOS    : TRNGEN=S                                     *
001300*    ACCION (ES) : G=GENERAR                                    *
001400*    PROGRAMA(S) : MUL1010 (VALIDADOR), MUL1020 (MOTOR)         *
001500*    INSTALADO   : DD/MM/AAAA                                   *
001600*    BPM/RATIONAL: CR-119400                                    *
001700*    NOMBRE      : GENERADOR DE MUESTRA DE MULEO DE DINERO      *
001800******************************************************************
001900*                  REGISTRO DE CONTROL DE CAMBIOS                *
002000* ------------------------------------------------------------   *
002100* 20/05/1991 DRVZ CR-119400 VERSION INICIAL. GENERA TRANSFEREN-  *
002200*                : CIAS NORMALES Y ANILLOS DE CICLO.             *
002300* 14/02/1992 DRVZ CR-120116 SE AGREGA LA GENERACION DE PATRONES  *
002400*                : DE SMURFING (ABANICO ENTRADA/SALIDA).         *
002500* 05/04/1995 MCHG CR-127240 SE AGREGA LA GENERACION DE CADENAS   *
002600*                : DE ESCALONAMIENTO (LAYERING) CON RUIDO.       *
002700* 03/03/1998 PEDR CR-131220 REVISION DEL PROGRAMA PARA EL AJUSTE *
002800*                : DEL MILENIO (Y2K). EL ANIO BASE DE GENERACION *
002900*                : SE FIJA EXPLICITO A 4 DIGITOS.                *
003000* 11/01/1999 PEDR CR-131970 PRUEBA Y2K FINAL SOBRE EL CALCULO DE *
003100*                : FECHA-HORA DE LAS TRANSACCIONES GENERADAS.    *
003200* 22/09/2000 EEDR CR-137050 SE AGREGA EL ORDENAMIENTO DEL ARCHIVO*
003300*                : DE SALIDA POR FECHA-HORA ASCENDENTE.          *
003400******************************************************************
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID. MUL1030.
003700 AUTHOR. DANILO REYES VELASQUEZ.
003800 INSTALLATION. BANCO DEL ISTMO - GERENCIA DE RIESGO Y FRAUDE.
003900 DATE-WRITTEN. 20/05/1991.
004000 DATE-COMPILED.
004100 SECURITY. CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO DE RIESGO.
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     CLASS DIGITOS IS "0" THRU "9"
004700     UPSI-0 ON STATUS IS MODO-PRUEBA-ACTIVO
004800            OFF STATUS IS MODO-PRUEBA-INACTIVO.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT TRN-GENERADAS ASSIGN TO TRNGEN
005200            ORGANIZATION IS LINE SEQUENTIAL
005300            FILE STATUS IS FS-TRNGEN.
005400 DATA DIVISION.
005500 FILE SECTION.
005600*                   ARCHIVO DE TRANSACCIONES GENERADAS
005700 FD  TRN-GENERADAS.
005800     COPY MULTRN01 REPLACING ==MUL-TRN-REGISTRO== BY
005900          ==REG-GENERADA== ==MTR-== BY ==GEN-==.
006000 WORKING-STORAGE SECTION.
006100*                    VARIABLES DE FILE STATUS
006200 01  WKS-FILE-STATUS.
006300     05  FS-TRNGEN                 PIC 9(02) VALUE ZEROS.
006400     05  FILLER                    PIC X(06).
006420*                    BANDERA DE ERROR DE ESCRITURA (77-LEVEL,
006440*                    AUTONOMA, FUERA DE LOS GRUPOS 01 DE ARRIBA)
006460 77  WKS-ERROR-ESCRITURA-SW        PIC 9(01) COMP VALUE ZEROS.
006480     88  HUBO-ERROR-ESCRITURA          VALUE 1.
007000*                    GENERADOR DE NUMEROS PSEUDO-ALEATORIOS
007100*                    (CONGRUENCIAL LINEAL, SIN FUNCIONES)
007200 01  WKS-SEMILLA-AREA COMP.
007300     05  WKS-SEMILLA               PIC 9(05) VALUE 7919.
007400     05  WKS-SEMILLA-TMP           PIC 9(07) VALUE ZEROS.
007500     05  WKS-SEMILLA-COC           PIC 9(05) VALUE ZEROS.
007600 01  WKS-RANGO-AREA COMP.
007700     05  WKS-RANGO-IN              PIC 9(07) VALUE ZEROS.
007800     05  WKS-RND-OUT               PIC 9(07) VALUE ZEROS.
007900     05  WKS-IDX-CTA               PIC 9(03) VALUE ZEROS.
008000*                    PARAMETROS DE ESCALA DE LA GENERACION
008100 01  WKS-PARAMETROS COMP.
008200     05  WKS-POOL-TOTAL            PIC 9(03) VALUE 40.
008300     05  WKS-MAX-GEN               PIC 9(05) VALUE 150.
008400     05  WKS-NORMALES-TOTAL        PIC 9(03) VALUE 40.
008500     05  WKS-CICLOS-GRUPOS         PIC 9(02) VALUE 2.
008600     05  WKS-LAYERING-GRUPOS       PIC 9(02) VALUE 2.
008900     05  WKS-JITTER-MAX            PIC 9(02) VALUE ZEROS.
009000*                    CONTADORES Y SUBINDICES DE TRABAJO (COMP)
009100 01  WKS-CONTADORES COMP.
009200     05  WKS-GEN-TOTAL             PIC 9(05) VALUE ZEROS.
009300     05  WKS-I                     PIC 9(05) VALUE ZEROS.
009400     05  WKS-J                     PIC 9(05) VALUE ZEROS.
009500     05  WKS-K                     PIC 9(05) VALUE ZEROS.
009600     05  WKS-LARGO-CICLO           PIC 9(02) VALUE ZEROS.
009700     05  WKS-LARGO-CADENA          PIC 9(02) VALUE ZEROS.
009800     05  WKS-FANS-TOTAL            PIC 9(03) VALUE ZEROS.
009900     05  WKS-RUIDO-TOTAL           PIC 9(02) VALUE ZEROS.
010000     05  WKS-IDX-ORIGEN            PIC 9(03) VALUE ZEROS.
010100     05  WKS-IDX-DESTINO           PIC 9(03) VALUE ZEROS.
010200     05  WKS-IDX-HUB               PIC 9(03) VALUE ZEROS.
010300     05  WKS-IDX-NODO              PIC 9(03) VALUE ZEROS.
010400     05  WKS-MINUTOS-BASE          PIC 9(07) VALUE ZEROS.
010500     05  WKS-MINUTOS-ACTUAL        PIC 9(07) VALUE ZEROS.
010600     05  WKS-MINUTOS-SALTO         PIC 9(07) VALUE ZEROS.
010700     05  WKS-SEC-TXN               PIC 9(06) VALUE ZEROS.
010800*                    AREA DE CALCULO DE MONTO CON AJUSTE (JITTER)
010900 01  WKS-MONTO-CALC.
011000     05  WKS-MONTO-BASE            PIC S9(07)V99 VALUE ZEROS.
011100     05  WKS-MONTO-AJUSTE          PIC S9(07)V99 VALUE ZEROS.
011150     05  WKS-JITTER-NUM            PIC S9(03) VALUE ZEROS.
011300     05  FILLER                    PIC X(04).
012000*                    CONTADOR EDITADO PARA DESPLIEGUE EN CONSOLA
012100 01  WKS-CONTADOR-EDIT-AREA.
012200     05  WKS-CONTADOR-NUM          PIC 9(05) VALUE ZEROS.
012300 01  WKS-CONTADOR-EDIT REDEFINES WKS-CONTADOR-EDIT-AREA.
012400     05  WKS-CONTADOR-EDITADO      PIC ZZZZ9.
012500*                    MONTO TOTAL GENERADO, EDITADO PARA CONSOLA
012600 01  WKS-MONTO-TOTAL-AREA.
012650     05  WKS-MONTO-TOTAL           PIC 9(09)V99 VALUE ZEROS.
012680 01  WKS-MONTO-TOTAL-R REDEFINES WKS-MONTO-TOTAL-AREA.
012690     05  WKS-MONTO-TOTAL-EDITADO   PIC ZZZZZZZZ9.99.
012950*                    FECHA COMPARABLE PARA DESPLIEGUE DE RANGO
012960 01  WKS-FH-COMPARABLE.
012970     05  WKS-FH-NUM                PIC 9(08) VALUE ZEROS.
012980 01  WKS-FH-COMPARABLE-R REDEFINES WKS-FH-COMPARABLE.
012990     05  WKS-FH-N-ANIO             PIC 9(04).
012995     05  WKS-FH-N-MES              PIC 9(02).
012998     05  WKS-FH-N-DIA              PIC 9(02).
013000*                    CATALOGO DE CUENTAS PARTICIPANTES
013100 01  WKS-POOL-CUENTAS.
013200     05  WKS-CTA-POOL OCCURS 40 TIMES
013300                      PIC X(10).
013400*                    CUENTA CONCENTRADORA (HUB) DE SMURFING
013500 01  WKS-HUB-CUENTA                PIC X(10).
013600*                    AREA DE ARMADO DE UN NUMERO DE CUENTA
013700 01  WKS-ARMA-CUENTA.
013800     05  WKS-CTA-NUM               PIC 9(07) VALUE ZEROS.
013900*                    CATALOGO DE CANALES DE ORIGEN
014000 01  WKS-POOL-CANALES.
014100     05  WKS-CANAL-POOL OCCURS 4 TIMES
014200                        PIC X(04).
014300*                    TABLA DE TRANSACCIONES GENERADAS EN MEMORIA
014400 01  WKS-TABLA-GEN.
014500     05  WKS-GEN-RENGLON OCCURS 150 TIMES.
014700         10  GEN-T-TXN-ID          PIC X(16).
014800         10  GEN-T-CTA-ORIGEN      PIC X(10).
014900         10  GEN-T-CTA-DESTINO     PIC X(10).
015000         10  GEN-T-MONTO           PIC 9(07)V99.
015100         10  GEN-T-MINUTOS         PIC 9(07).
015200         10  GEN-T-FH-ANIO         PIC 9(04).
015300         10  GEN-T-FH-MES          PIC 9(02).
015400         10  GEN-T-FH-DIA          PIC 9(02).
015500         10  GEN-T-FH-HORA         PIC 9(02).
015600         10  GEN-T-FH-MINUTO       PIC 9(02).
015700         10  GEN-T-FH-SEGUNDO      PIC 9(02).
015800         10  GEN-T-CANAL           PIC X(04).
015900         10  FILLER                PIC X(06).
016000*                    RENGLON TEMPORAL PARA EL INTERCAMBIO (SORT)
016100 01  WKS-GEN-TEMP.
016200     05  WKS-GT-TXN-ID             PIC X(16).
016300     05  WKS-GT-CTA-ORIGEN         PIC X(10).
016400     05  WKS-GT-CTA-DESTINO        PIC X(10).
016500     05  WKS-GT-MONTO              PIC 9(07)V99.
016600     05  WKS-GT-MINUTOS            PIC 9(07).
016700     05  WKS-GT-FH-ANIO            PIC 9(04).
016800     05  WKS-GT-FH-MES             PIC 9(02).
016900     05  WKS-GT-FH-DIA             PIC 9(02).
017000     05  WKS-GT-FH-HORA            PIC 9(02).
017100     05  WKS-GT-FH-MINUTO          PIC 9(02).
017200     05  WKS-GT-FH-SEGUNDO         PIC 9(02).
017300     05  WKS-GT-CANAL              PIC X(04).
017400     05  FILLER                    PIC X(06).
017500*                    AREA DE FECHA-HORA CALCULADA (DESDE MINUTOS)
017600 01  WKS-FH-CALCULADA.
017700     05  WKS-FHC-ANIO              PIC 9(04) VALUE ZEROS.
017800     05  WKS-FHC-MES               PIC 9(02) VALUE ZEROS.
017900     05  WKS-FHC-DIA               PIC 9(02) VALUE ZEROS.
018000     05  WKS-FHC-HORA              PIC 9(02) VALUE ZEROS.
018100     05  WKS-FHC-MINUTO            PIC 9(02) VALUE ZEROS.
018200     05  WKS-FHC-SEGUNDO           PIC 9(02) VALUE ZEROS.
018300 01  WKS-FH-AUXILIARES COMP.
018400     05  WKS-DIA-IDX               PIC 9(05) VALUE ZEROS.
018500     05  WKS-MIN-RESTO-DIA         PIC 9(05) VALUE ZEROS.
018600     05  WKS-HORA-IDX              PIC 9(05) VALUE ZEROS.
018700     05  WKS-MIN-RESTO-HORA        PIC 9(05) VALUE ZEROS.
018800*                    AREA DE ARGUMENTOS PARA AGREGAR UN RENGLON
018900*                    (SUSTITUYE EL PASO DE PARAMETROS POR PERFORM)
019000 01  WKS-ARG-AGREGA.
019100     05  WKS-ARG-CTA-ORIGEN        PIC X(10).
019200     05  WKS-ARG-CTA-DESTINO       PIC X(10).
019300     05  WKS-ARG-MONTO             PIC 9(07)V99.
019400     05  WKS-ARG-MINUTOS           PIC 9(07).
019500     05  WKS-ARG-CANAL             PIC X(04).
019800 PROCEDURE DIVISION.
019900 100-PROCESO-PRINCIPAL SECTION.
020000*    PARRAFO RECTOR DEL GENERADOR DE MUESTRA DE TRANSACCIONES
020100     PERFORM 110-APERTURA-ARCHIVOS
020200     PERFORM 120-INICIALIZA-CATALOGOS
020300     PERFORM 200-GENERA-TRANSACCIONES-NORMALES
020400     PERFORM 300-GENERA-ANILLOS-CICLO
020500     PERFORM 400-GENERA-SMURFING
020600     PERFORM 500-GENERA-LAYERING
020700     PERFORM 600-ORDENA-TABLA-GEN
020800     PERFORM 700-ESCRIBE-ARCHIVO-GENERADO
020900     PERFORM 800-ESTADISTICAS-GENERACION
021000     PERFORM 190-CIERRE-ARCHIVOS
021100     STOP RUN.
021200 100-PROCESO-PRINCIPAL-E. EXIT.
021300
021400 110-APERTURA-ARCHIVOS SECTION.
021500     OPEN OUTPUT TRN-GENERADAS
021600     IF FS-TRNGEN NOT = ZEROS
021700        DISPLAY "**  MUL1030 - NO SE PUDO ABRIR TRNGEN - FS="
021800                FS-TRNGEN UPON CONSOLE
021900        MOVE 12 TO RETURN-CODE
022000        STOP RUN
022100     END-IF.
022200 110-APERTURA-ARCHIVOS-E. EXIT.
022300
022400 190-CIERRE-ARCHIVOS SECTION.
022500     CLOSE TRN-GENERADAS.
022600 190-CIERRE-ARCHIVOS-E. EXIT.
022700
022800 120-INICIALIZA-CATALOGOS SECTION.
022900*    ARMA EL CATALOGO DE CUENTAS PARTICIPANTES (CTA0000001 EN
023000*    ADELANTE) Y EL CATALOGO DE CANALES DE ORIGEN DE LA MUESTRA.
023100     MOVE 1 TO WKS-I
023150     PERFORM 122-ARMA-UNA-CUENTA-POOL THRU 124-AVANZA-POOL-E
023200             UNTIL WKS-I > WKS-POOL-TOTAL
023400     MOVE "WEB " TO WKS-CANAL-POOL(1)
023500     MOVE "APP " TO WKS-CANAL-POOL(2)
023600     MOVE "SUC " TO WKS-CANAL-POOL(3)
023700     MOVE "ATM " TO WKS-CANAL-POOL(4).
023800 120-INICIALIZA-CATALOGOS-E. EXIT.
023900
024000 122-ARMA-UNA-CUENTA-POOL SECTION.
024100     MOVE WKS-I TO WKS-CTA-NUM
024200     MOVE "CTA" TO WKS-CTA-POOL(WKS-I)(1:3)
024300     MOVE WKS-CTA-NUM TO WKS-CTA-POOL(WKS-I)(4:7).
024350 122-ARMA-UNA-CUENTA-POOL-E. EXIT.
024380*       ----- AVANZA RENGLON (RANGO PERFORM...THRU CON 122) -----
024400 124-AVANZA-POOL SECTION.
024420     ADD 1 TO WKS-I.
024450 124-AVANZA-POOL-E. EXIT.
024600
024700*        ----- GENERADOR PSEUDO-ALEATORIO CONGRUENCIAL -----
024800*        (NO USA NINGUNA FUNCION INTRINSECA DEL COMPILADOR; SOLO
024900*         ARITMETICA DE ENTEROS, PARA REPRODUCIBILIDAD ENTRE
025000*         CORRIDAS DE PRUEBA).
025100 910-SIGUIENTE-ALEATORIO SECTION.
025200     COMPUTE WKS-SEMILLA-TMP = (WKS-SEMILLA * 31 + 17)
025300     DIVIDE WKS-SEMILLA-TMP BY 9973 GIVING WKS-SEMILLA-COC
025400            REMAINDER WKS-SEMILLA.
025500 910-SIGUIENTE-ALEATORIO-E. EXIT.
025600
025700 920-ALEATORIO-EN-RANGO SECTION.
025800*    ENTRA  : WKS-RANGO-IN = CANTIDAD DE VALORES POSIBLES (N)
025900*    SALE   : WKS-RND-OUT = VALOR ENTRE 0 Y N-1
026000     PERFORM 910-SIGUIENTE-ALEATORIO
026100     COMPUTE WKS-RND-OUT = (WKS-SEMILLA * WKS-RANGO-IN) / 9973.
026200 920-ALEATORIO-EN-RANGO-E. EXIT.
026300
026400 930-ALEATORIO-CUENTA SECTION.
026500*    SALE: WKS-IDX-CTA = SUBINDICE AL AZAR DENTRO DEL POOL DE CTAS
026600     MOVE WKS-POOL-TOTAL TO WKS-RANGO-IN
026700     PERFORM 920-ALEATORIO-EN-RANGO
026800     ADD 1 TO WKS-RND-OUT GIVING WKS-IDX-CTA.
026900 930-ALEATORIO-CUENTA-E. EXIT.
027000
027100 940-CALCULA-JITTER SECTION.
027200*    ENTRA : WKS-JITTER-MAX = PORCENTAJE MAXIMO DE VARIACION (+/-)
027300*    SALE  : WKS-JITTER-NUM = VALOR ENTRE -MAX Y +MAX
027400     COMPUTE WKS-RANGO-IN = (WKS-JITTER-MAX * 2) + 1
027500     PERFORM 920-ALEATORIO-EN-RANGO
027600     COMPUTE WKS-JITTER-NUM = WKS-RND-OUT - WKS-JITTER-MAX.
027700 940-CALCULA-JITTER-E. EXIT.
027800
027900 950-APLICA-JITTER-MONTO SECTION.
028000*    ENTRA : WKS-MONTO-BASE, WKS-JITTER-MAX
028100*    SALE  : WKS-MONTO-AJUSTE = MONTO-BASE +/- EL PORCENTAJE
028200     PERFORM 940-CALCULA-JITTER
028300     COMPUTE WKS-MONTO-AJUSTE ROUNDED =
028400             WKS-MONTO-BASE +
028500             (WKS-MONTO-BASE * WKS-JITTER-NUM / 100).
028600 950-APLICA-JITTER-MONTO-E. EXIT.
028700
028800 955-APLICA-REDUCCION-MONTO SECTION.
028900*    ENTRA : WKS-MONTO-BASE
029000*    SALE  : WKS-MONTO-AJUSTE = MONTO-BASE REDUCIDO ENTRE 2% Y 8%
029100*            (ESCALONAMIENTO: CADA INTERMEDIARIO SE QUEDA
029200*             UNA COMISION)
029300     MOVE 7 TO WKS-RANGO-IN
029400     PERFORM 920-ALEATORIO-EN-RANGO
029500     ADD 2 TO WKS-RND-OUT GIVING WKS-J
029600     COMPUTE WKS-MONTO-AJUSTE ROUNDED =
029700             WKS-MONTO-BASE - (WKS-MONTO-BASE * WKS-J / 100).
029800 955-APLICA-REDUCCION-MONTO-E. EXIT.
029900
030000*        ----- EXPANSION DE MINUTOS SINTETICOS A FECHA-HORA -----
030100*        (LA MUESTRA SE GENERA TODA DENTRO DE UN UNICO MES PARA
030200*         EVITAR EL CALCULO DE FIN-DE-MES; LA VENTANA DE 30 DIAS
030300*         CABE HOLGADAMENTE EN EL MES BASE).
030400 150-CALCULA-FECHA-HORA SECTION.
030500*    ENTRA : WKS-ARG-MINUTOS (MINUTOS DESDE EL DIA 1, HORA 00:00)
030600*    SALE  : WKS-FHC-ANIO/MES/DIA/HORA/MINUTO/SEGUNDO
030700     MOVE 2026 TO WKS-FHC-ANIO
030800     MOVE 08   TO WKS-FHC-MES
030900     DIVIDE WKS-ARG-MINUTOS BY 1440 GIVING WKS-DIA-IDX
031000            REMAINDER WKS-MIN-RESTO-DIA
031100     ADD 1 TO WKS-DIA-IDX GIVING WKS-DIA-IDX
031200     MOVE WKS-DIA-IDX TO WKS-FHC-DIA
031300     DIVIDE WKS-MIN-RESTO-DIA BY 60 GIVING WKS-HORA-IDX
031400            REMAINDER WKS-MIN-RESTO-HORA
031500     MOVE WKS-HORA-IDX       TO WKS-FHC-HORA
031600     MOVE WKS-MIN-RESTO-HORA TO WKS-FHC-MINUTO
031700     MOVE 60 TO WKS-RANGO-IN
031800     PERFORM 920-ALEATORIO-EN-RANGO
031900     MOVE WKS-RND-OUT TO WKS-FHC-SEGUNDO.
032000 150-CALCULA-FECHA-HORA-E. EXIT.
032100
032200*        ----- AGREGA UN RENGLON A LA TABLA DE GENERACION -----
032300*        (RECIBE LOS DATOS EN WKS-ARG-AGREGA; IGNORA LA PETICION
032400*         SI LA TABLA YA ALCANZO SU TOPE, IGUAL QUE EL MOTOR
032500*         HACE CON SUS PROPIAS TABLAS EN MEMORIA).
032600 310-AGREGA-TXN-TABLA SECTION.
032700     IF WKS-GEN-TOTAL < WKS-MAX-GEN
032800        ADD 1 TO WKS-GEN-TOTAL
032900        ADD 1 TO WKS-SEC-TXN
033000        PERFORM 150-CALCULA-FECHA-HORA
033100        MOVE WKS-SEC-TXN TO WKS-CONTADOR-NUM
033200        MOVE "TXNG"                          TO
033300             GEN-T-TXN-ID(WKS-GEN-TOTAL)(1:4)
033400        MOVE WKS-CONTADOR-EDITADO               TO
033500             GEN-T-TXN-ID(WKS-GEN-TOTAL)(5:5)
033600        MOVE SPACES                             TO
033700             GEN-T-TXN-ID(WKS-GEN-TOTAL)(10:7)
033800        MOVE WKS-ARG-CTA-ORIGEN TO
033900             GEN-T-CTA-ORIGEN(WKS-GEN-TOTAL)
034000        MOVE WKS-ARG-CTA-DESTINO TO
034100             GEN-T-CTA-DESTINO(WKS-GEN-TOTAL)
034200        MOVE WKS-ARG-MONTO       TO GEN-T-MONTO(WKS-GEN-TOTAL)
034300        MOVE WKS-ARG-MINUTOS     TO GEN-T-MINUTOS(WKS-GEN-TOTAL)
034400        MOVE WKS-ARG-CANAL       TO GEN-T-CANAL(WKS-GEN-TOTAL)
034500        MOVE WKS-FHC-ANIO        TO GEN-T-FH-ANIO(WKS-GEN-TOTAL)
034600        MOVE WKS-FHC-MES         TO GEN-T-FH-MES(WKS-GEN-TOTAL)
034700        MOVE WKS-FHC-DIA         TO GEN-T-FH-DIA(WKS-GEN-TOTAL)
034800        MOVE WKS-FHC-HORA        TO GEN-T-FH-HORA(WKS-GEN-TOTAL)
034900        MOVE WKS-FHC-MINUTO      TO GEN-T-FH-MINUTO(WKS-GEN-TOTAL)
035000        MOVE WKS-FHC-SEGUNDO TO
035100             GEN-T-FH-SEGUNDO(WKS-GEN-TOTAL)
035150        ADD WKS-ARG-MONTO TO WKS-MONTO-TOTAL
035200     END-IF.
035300 310-AGREGA-TXN-TABLA-E. EXIT.
035400
035500*        ----- (A) TRANSFERENCIAS NORMALES -----
035600 200-GENERA-TRANSACCIONES-NORMALES SECTION.
035700     MOVE 1 TO WKS-I
035800     PERFORM 205-GENERA-UN-NORMAL
035900             UNTIL WKS-I > WKS-NORMALES-TOTAL.
036000 200-GENERA-TRANSACCIONES-NORMALES-E. EXIT.
036100
036200 205-GENERA-UN-NORMAL SECTION.
036300     PERFORM 930-ALEATORIO-CUENTA
036400     MOVE WKS-CTA-POOL(WKS-IDX-CTA) TO WKS-ARG-CTA-ORIGEN
036500     MOVE WKS-IDX-CTA TO WKS-IDX-ORIGEN
036600     PERFORM 930-ALEATORIO-CUENTA
036700     PERFORM 222-EVITA-MISMA-CUENTA
036800     MOVE WKS-CTA-POOL(WKS-IDX-CTA) TO WKS-ARG-CTA-DESTINO
036900     MOVE 49901 TO WKS-RANGO-IN
037000     PERFORM 920-ALEATORIO-EN-RANGO
037100     ADD 100 TO WKS-RND-OUT GIVING WKS-MONTO-BASE
037200     MOVE WKS-MONTO-BASE TO WKS-ARG-MONTO
037300     MOVE 43200 TO WKS-RANGO-IN
037400     PERFORM 920-ALEATORIO-EN-RANGO
037500     MOVE WKS-RND-OUT TO WKS-ARG-MINUTOS
037600     MOVE 4 TO WKS-RANGO-IN
037700     PERFORM 920-ALEATORIO-EN-RANGO
037800     ADD 1 TO WKS-RND-OUT GIVING WKS-J
037900     MOVE WKS-CANAL-POOL(WKS-J) TO WKS-ARG-CANAL
038000     PERFORM 310-AGREGA-TXN-TABLA
038100     ADD 1 TO WKS-I.
038200 205-GENERA-UN-NORMAL-E. EXIT.
038300
038400 222-EVITA-MISMA-CUENTA SECTION.
038500*    SI EL AZAR REPITIO LA CUENTA ORIGEN, SE RECORRE UNA POSICION
038600*    MAS ADELANTE EN EL POOL (CIRCULAR) PARA GARANTIZAR ORIGEN
038700*    DISTINTO DE DESTINO.
038800     IF WKS-CTA-POOL(WKS-IDX-CTA) = WKS-ARG-CTA-ORIGEN
038900        ADD 1 TO WKS-IDX-CTA
039000        IF WKS-IDX-CTA > WKS-POOL-TOTAL
039100           MOVE 1 TO WKS-IDX-CTA
039200        END-IF
039300     END-IF.
039400 222-EVITA-MISMA-CUENTA-E. EXIT.
039500
039600*        ----- (B) ANILLOS DE CICLO (3 A 5 CUENTAS) -----
039700 300-GENERA-ANILLOS-CICLO SECTION.
039800     MOVE 1 TO WKS-K
039900     PERFORM 302-GENERA-UN-GRUPO-CICLO
040000             UNTIL WKS-K > WKS-CICLOS-GRUPOS.
040100 300-GENERA-ANILLOS-CICLO-E. EXIT.
040200
040300 302-GENERA-UN-GRUPO-CICLO SECTION.
040400     PERFORM 305-GENERA-UN-CICLO
040500     ADD 1 TO WKS-K.
040600 302-GENERA-UN-GRUPO-CICLO-E. EXIT.
040700
040800 305-GENERA-UN-CICLO SECTION.
040900     MOVE 3 TO WKS-RANGO-IN
041000     PERFORM 920-ALEATORIO-EN-RANGO
041100     ADD 3 TO WKS-RND-OUT GIVING WKS-LARGO-CICLO
041200     PERFORM 930-ALEATORIO-CUENTA
041300     MOVE WKS-IDX-CTA TO WKS-IDX-ORIGEN
041400     COMPUTE WKS-J = WKS-IDX-ORIGEN + WKS-LARGO-CICLO - 1
041500     IF WKS-J > WKS-POOL-TOTAL
041600        COMPUTE WKS-IDX-ORIGEN =
041700                WKS-POOL-TOTAL - WKS-LARGO-CICLO + 1
041800     END-IF
041900     MOVE 9501 TO WKS-RANGO-IN
042000     PERFORM 920-ALEATORIO-EN-RANGO
042100     ADD 500 TO WKS-RND-OUT GIVING WKS-MONTO-BASE
042200     MOVE 39000 TO WKS-RANGO-IN
042300     PERFORM 920-ALEATORIO-EN-RANGO
042400     MOVE WKS-RND-OUT TO WKS-MINUTOS-ACTUAL
042500     MOVE 1 TO WKS-IDX-NODO
042600     PERFORM 308-GENERA-UN-HOP-CICLO
042700             UNTIL WKS-IDX-NODO > WKS-LARGO-CICLO.
042800 305-GENERA-UN-CICLO-E. EXIT.
042900
043000 308-GENERA-UN-HOP-CICLO SECTION.
043100*    CIERRA EL ANILLO: EL ULTIMO SALTO REGRESA A LA PRIMERA CUENTA
043200     COMPUTE WKS-IDX-CTA = WKS-IDX-ORIGEN + WKS-IDX-NODO - 1
043300     MOVE WKS-CTA-POOL(WKS-IDX-CTA) TO WKS-ARG-CTA-ORIGEN
043400     IF WKS-IDX-NODO = WKS-LARGO-CICLO
043500        MOVE WKS-IDX-ORIGEN TO WKS-IDX-CTA
043600     ELSE
043700        COMPUTE WKS-IDX-CTA = WKS-IDX-ORIGEN + WKS-IDX-NODO
043800     END-IF
043900     MOVE WKS-CTA-POOL(WKS-IDX-CTA) TO WKS-ARG-CTA-DESTINO
044000     MOVE 5 TO WKS-JITTER-MAX
044100     PERFORM 950-APLICA-JITTER-MONTO
044200     MOVE WKS-MONTO-AJUSTE TO WKS-ARG-MONTO
044300     MOVE WKS-MINUTOS-ACTUAL TO WKS-ARG-MINUTOS
044400     MOVE "SUC " TO WKS-ARG-CANAL
044500     PERFORM 310-AGREGA-TXN-TABLA
044600     MOVE 60 TO WKS-RANGO-IN
044700     PERFORM 920-ALEATORIO-EN-RANGO
044800     ADD WKS-RND-OUT TO WKS-MINUTOS-ACTUAL
044900     ADD 1 TO WKS-IDX-NODO.
045000 308-GENERA-UN-HOP-CICLO-E. EXIT.
045100
045200*        ----- (C) SMURFING: ABANICO DE ENTRADA Y DE SALIDA -----
045300 400-GENERA-SMURFING SECTION.
045400     PERFORM 405-GENERA-FANIN
045500     PERFORM 410-GENERA-FANOUT.
045600 400-GENERA-SMURFING-E. EXIT.
045700
045800 405-GENERA-FANIN SECTION.
045900*    10-15 CUENTAS EMISORAS HACIA UN SOLO CONCENTRADOR, EN ~24 H
046000     PERFORM 930-ALEATORIO-CUENTA
046100     MOVE WKS-CTA-POOL(WKS-IDX-CTA) TO WKS-HUB-CUENTA
046200     MOVE WKS-IDX-CTA TO WKS-IDX-HUB
046300     MOVE 39000 TO WKS-RANGO-IN
046400     PERFORM 920-ALEATORIO-EN-RANGO
046500     MOVE WKS-RND-OUT TO WKS-MINUTOS-BASE
046610     MOVE 6 TO WKS-RANGO-IN
046620     PERFORM 920-ALEATORIO-EN-RANGO
046630     ADD 10 TO WKS-RND-OUT GIVING WKS-FANS-TOTAL
046700     MOVE 1 TO WKS-I
046800     PERFORM 407-GENERA-UN-FANIN-MIEMBRO
046900             UNTIL WKS-I > WKS-FANS-TOTAL.
047000 405-GENERA-FANIN-E. EXIT.
047100
047200 407-GENERA-UN-FANIN-MIEMBRO SECTION.
047300     PERFORM 930-ALEATORIO-CUENTA
047400     PERFORM 408-EVITA-CUENTA-HUB
047500     MOVE WKS-CTA-POOL(WKS-IDX-CTA) TO WKS-ARG-CTA-ORIGEN
047600     MOVE WKS-HUB-CUENTA TO WKS-ARG-CTA-DESTINO
047700     MOVE 2801 TO WKS-RANGO-IN
047800     PERFORM 920-ALEATORIO-EN-RANGO
047900     ADD 200 TO WKS-RND-OUT GIVING WKS-MONTO-BASE
048000     MOVE 10 TO WKS-JITTER-MAX
048100     PERFORM 950-APLICA-JITTER-MONTO
048200     MOVE WKS-MONTO-AJUSTE TO WKS-ARG-MONTO
048300     MOVE 1440 TO WKS-RANGO-IN
048400     PERFORM 920-ALEATORIO-EN-RANGO
048500     COMPUTE WKS-ARG-MINUTOS = WKS-MINUTOS-BASE + WKS-RND-OUT
048600     MOVE "APP " TO WKS-ARG-CANAL
048700     PERFORM 310-AGREGA-TXN-TABLA
048800     ADD 1 TO WKS-I.
048900 407-GENERA-UN-FANIN-MIEMBRO-E. EXIT.
049000
049100 408-EVITA-CUENTA-HUB SECTION.
049200     IF WKS-IDX-CTA = WKS-IDX-HUB
049300        ADD 1 TO WKS-IDX-CTA
049400        IF WKS-IDX-CTA > WKS-POOL-TOTAL
049500           MOVE 1 TO WKS-IDX-CTA
049600        END-IF
049700     END-IF.
049800 408-EVITA-CUENTA-HUB-E. EXIT.
049900
050000 410-GENERA-FANOUT SECTION.
050100*    UN SOLO CONCENTRADOR HACIA 10-15 CUENTAS RECEPTORAS (~24 H)
050200     PERFORM 930-ALEATORIO-CUENTA
050300     MOVE WKS-CTA-POOL(WKS-IDX-CTA) TO WKS-HUB-CUENTA
050400     MOVE WKS-IDX-CTA TO WKS-IDX-HUB
050500     MOVE 39000 TO WKS-RANGO-IN
050600     PERFORM 920-ALEATORIO-EN-RANGO
050700     MOVE WKS-RND-OUT TO WKS-MINUTOS-BASE
050810     MOVE 6 TO WKS-RANGO-IN
050820     PERFORM 920-ALEATORIO-EN-RANGO
050830     ADD 10 TO WKS-RND-OUT GIVING WKS-FANS-TOTAL
050900     MOVE 1 TO WKS-I
051000     PERFORM 412-GENERA-UN-FANOUT-MIEMBRO
051100             UNTIL WKS-I > WKS-FANS-TOTAL.
051200 410-GENERA-FANOUT-E. EXIT.
051300
051400 412-GENERA-UN-FANOUT-MIEMBRO SECTION.
051500     PERFORM 930-ALEATORIO-CUENTA
051600     PERFORM 408-EVITA-CUENTA-HUB
051700     MOVE WKS-HUB-CUENTA TO WKS-ARG-CTA-ORIGEN
051800     MOVE WKS-CTA-POOL(WKS-IDX-CTA) TO WKS-ARG-CTA-DESTINO
051900     MOVE 2801 TO WKS-RANGO-IN
052000     PERFORM 920-ALEATORIO-EN-RANGO
052100     ADD 200 TO WKS-RND-OUT GIVING WKS-MONTO-BASE
052200     MOVE 10 TO WKS-JITTER-MAX
052300     PERFORM 950-APLICA-JITTER-MONTO
052400     MOVE WKS-MONTO-AJUSTE TO WKS-ARG-MONTO
052500     MOVE 1440 TO WKS-RANGO-IN
052600     PERFORM 920-ALEATORIO-EN-RANGO
052700     COMPUTE WKS-ARG-MINUTOS = WKS-MINUTOS-BASE + WKS-RND-OUT
052800     MOVE "ATM " TO WKS-ARG-CANAL
052900     PERFORM 310-AGREGA-TXN-TABLA
053000     ADD 1 TO WKS-I.
053100 412-GENERA-UN-FANOUT-MIEMBRO-E. EXIT.
053200
053300*        ----- (D) CADENAS DE ESCALONAMIENTO (LAYERING) -----
053400 500-GENERA-LAYERING SECTION.
053500     MOVE 1 TO WKS-K
053600     PERFORM 502-GENERA-UN-GRUPO-LAYERING
053700             UNTIL WKS-K > WKS-LAYERING-GRUPOS.
053800 500-GENERA-LAYERING-E. EXIT.
053900
054000 502-GENERA-UN-GRUPO-LAYERING SECTION.
054100     PERFORM 505-GENERA-UNA-CADENA
054200     ADD 1 TO WKS-K.
054300 502-GENERA-UN-GRUPO-LAYERING-E. EXIT.
054400
054500 505-GENERA-UNA-CADENA SECTION.
054600     MOVE 3 TO WKS-RANGO-IN
054700     PERFORM 920-ALEATORIO-EN-RANGO
054800     ADD 4 TO WKS-RND-OUT GIVING WKS-LARGO-CADENA
054900     PERFORM 930-ALEATORIO-CUENTA
055000     MOVE WKS-IDX-CTA TO WKS-IDX-ORIGEN
055100     COMPUTE WKS-J = WKS-IDX-ORIGEN + WKS-LARGO-CADENA - 1
055200     IF WKS-J > WKS-POOL-TOTAL
055300        COMPUTE WKS-IDX-ORIGEN =
055400                WKS-POOL-TOTAL - WKS-LARGO-CADENA + 1
055500     END-IF
055600     MOVE 14001 TO WKS-RANGO-IN
055700     PERFORM 920-ALEATORIO-EN-RANGO
055800     ADD 1000 TO WKS-RND-OUT GIVING WKS-MONTO-BASE
055900     MOVE 35000 TO WKS-RANGO-IN
056000     PERFORM 920-ALEATORIO-EN-RANGO
056100     MOVE WKS-RND-OUT TO WKS-MINUTOS-ACTUAL
056200     MOVE 1 TO WKS-IDX-NODO
056300     COMPUTE WKS-J = WKS-LARGO-CADENA - 1
056400     PERFORM 508-GENERA-UN-HOP-CADENA
056500             UNTIL WKS-IDX-NODO > WKS-J.
056600 505-GENERA-UNA-CADENA-E. EXIT.
056700
056800 508-GENERA-UN-HOP-CADENA SECTION.
056900*    CADA SALTO REDUCE EL MONTO 2-8% Y OCURRE 1-6 HORAS DESPUES
057000*    DEL SALTO ANTERIOR; LOS NODOS INTERMEDIOS RECIBEN ADEMAS
057100*    RUIDO DE 1-2 TRANSACCIONES PEQUENAS DE OTRAS CUENTAS.
057200     COMPUTE WKS-IDX-CTA = WKS-IDX-ORIGEN + WKS-IDX-NODO - 1
057300     MOVE WKS-CTA-POOL(WKS-IDX-CTA) TO WKS-ARG-CTA-ORIGEN
057400     COMPUTE WKS-IDX-DESTINO = WKS-IDX-ORIGEN + WKS-IDX-NODO
057500     MOVE WKS-CTA-POOL(WKS-IDX-DESTINO) TO WKS-ARG-CTA-DESTINO
057600     PERFORM 955-APLICA-REDUCCION-MONTO
057700     MOVE WKS-MONTO-AJUSTE TO WKS-ARG-MONTO
057800     MOVE WKS-MONTO-AJUSTE TO WKS-MONTO-BASE
057900     MOVE WKS-MINUTOS-ACTUAL TO WKS-ARG-MINUTOS
058000     MOVE "SUC " TO WKS-ARG-CANAL
058100     PERFORM 310-AGREGA-TXN-TABLA
058200     COMPUTE WKS-K = WKS-LARGO-CADENA - 1
058300     IF WKS-IDX-NODO < WKS-K
058400        PERFORM 560-GENERA-RUIDO-NODO
058500     END-IF
058600     MOVE 300 TO WKS-RANGO-IN
058700     PERFORM 920-ALEATORIO-EN-RANGO
058800     ADD 60 TO WKS-RND-OUT GIVING WKS-MINUTOS-SALTO
058900     ADD WKS-MINUTOS-SALTO TO WKS-MINUTOS-ACTUAL
059000     ADD 1 TO WKS-IDX-NODO.
059100 508-GENERA-UN-HOP-CADENA-E. EXIT.
059200
059300 560-GENERA-RUIDO-NODO SECTION.
059400     MOVE 2 TO WKS-RANGO-IN
059500     PERFORM 920-ALEATORIO-EN-RANGO
059600     ADD 1 TO WKS-RND-OUT GIVING WKS-RUIDO-TOTAL
059700     MOVE 1 TO WKS-I
059800     PERFORM 562-GENERA-UNA-TXN-RUIDO
059900             UNTIL WKS-I > WKS-RUIDO-TOTAL.
060000 560-GENERA-RUIDO-NODO-E. EXIT.
060100
060200 562-GENERA-UNA-TXN-RUIDO SECTION.
060300     PERFORM 930-ALEATORIO-CUENTA
060400     MOVE WKS-CTA-POOL(WKS-IDX-CTA) TO WKS-ARG-CTA-ORIGEN
060500     MOVE WKS-CTA-POOL(WKS-IDX-DESTINO) TO WKS-ARG-CTA-DESTINO
060600     MOVE 451 TO WKS-RANGO-IN
060700     PERFORM 920-ALEATORIO-EN-RANGO
060800     ADD 50 TO WKS-RND-OUT GIVING WKS-ARG-MONTO
060900     MOVE 120 TO WKS-RANGO-IN
061000     PERFORM 920-ALEATORIO-EN-RANGO
061100     COMPUTE WKS-ARG-MINUTOS = WKS-MINUTOS-ACTUAL + WKS-RND-OUT
061200     MOVE "WEB " TO WKS-ARG-CANAL
061300     PERFORM 310-AGREGA-TXN-TABLA
061400     ADD 1 TO WKS-I.
061500 562-GENERA-UNA-TXN-RUIDO-E. EXIT.
061600
061700*        ----- ORDENAMIENTO FINAL POR FECHA-HORA ASCENDENTE -----
061800 600-ORDENA-TABLA-GEN SECTION.
061900     IF WKS-GEN-TOTAL > 1
062000        MOVE 1 TO WKS-I
062100        PERFORM 605-PASADA-ORDENA-GEN
062200                UNTIL WKS-I > WKS-GEN-TOTAL - 1
062300     END-IF.
062400 600-ORDENA-TABLA-GEN-E. EXIT.
062500
062600 605-PASADA-ORDENA-GEN SECTION.
062700     MOVE 1 TO WKS-J
062800     PERFORM 610-COMPARA-INTERCAMBIA-GEN
062900             UNTIL WKS-J > WKS-GEN-TOTAL - WKS-I
063000     ADD 1 TO WKS-I.
063100 605-PASADA-ORDENA-GEN-E. EXIT.
063200
063300 610-COMPARA-INTERCAMBIA-GEN SECTION.
063400     IF GEN-T-MINUTOS(WKS-J) > GEN-T-MINUTOS(WKS-J + 1)
063500        PERFORM 615-INTERCAMBIA-RENGLON-GEN
063600     END-IF
063700     ADD 1 TO WKS-J.
063800 610-COMPARA-INTERCAMBIA-GEN-E. EXIT.
063900
064000 615-INTERCAMBIA-RENGLON-GEN SECTION.
064100     MOVE WKS-GEN-RENGLON(WKS-J)     TO WKS-GEN-TEMP
064200     MOVE WKS-GEN-RENGLON(WKS-J + 1) TO WKS-GEN-RENGLON(WKS-J)
064300     MOVE WKS-GEN-TEMP TO
064400          WKS-GEN-RENGLON(WKS-J + 1).
064500 615-INTERCAMBIA-RENGLON-GEN-E. EXIT.
064600
064700*        ----- ESCRITURA DEL ARCHIVO DE SALIDA -----
064800 700-ESCRIBE-ARCHIVO-GENERADO SECTION.
064900     MOVE 1 TO WKS-I
065000     PERFORM 705-ESCRIBE-UN-RENGLON
065100             UNTIL WKS-I > WKS-GEN-TOTAL.
065200 700-ESCRIBE-ARCHIVO-GENERADO-E. EXIT.
065300
065400 705-ESCRIBE-UN-RENGLON SECTION.
065500     MOVE SPACES TO REG-GENERADA
065600     MOVE "T" TO GEN-TIPO-REG
065700     MOVE GEN-T-TXN-ID(WKS-I)      TO GEN-TXN-ID
065800     MOVE GEN-T-CTA-ORIGEN(WKS-I)  TO GEN-CUENTA-ORIGEN
065900     MOVE GEN-T-CTA-DESTINO(WKS-I) TO GEN-CUENTA-DESTINO
066000     MOVE GEN-T-MONTO(WKS-I)       TO GEN-MONTO
066100     MOVE GEN-T-FH-ANIO(WKS-I)     TO GEN-FH-ANIO
066200     MOVE "-"                      TO GEN-FH-GUION1
066300     MOVE GEN-T-FH-MES(WKS-I)      TO GEN-FH-MES
066400     MOVE "-"                      TO GEN-FH-GUION2
066500     MOVE GEN-T-FH-DIA(WKS-I)      TO GEN-FH-DIA
066600     MOVE SPACE                    TO GEN-FH-ESPACIO
066700     MOVE GEN-T-FH-HORA(WKS-I)     TO GEN-FH-HORA
066800     MOVE ":"                      TO GEN-FH-DOSPTS1
066900     MOVE GEN-T-FH-MINUTO(WKS-I)   TO GEN-FH-MINUTO
067000     MOVE ":"                      TO GEN-FH-DOSPTS2
067100     MOVE GEN-T-FH-SEGUNDO(WKS-I)  TO GEN-FH-SEGUNDO
067200     MOVE GEN-T-CANAL(WKS-I)       TO GEN-CANAL-ORIGEN
067300     WRITE REG-GENERADA
067400     IF FS-TRNGEN NOT = ZEROS
067500        DISPLAY "**  MUL1030 - ERROR ESCRIBIENDO TRNGEN - FS="
067600                FS-TRNGEN UPON CONSOLE
067650        SET HUBO-ERROR-ESCRITURA TO TRUE
067700     END-IF
067800     ADD 1 TO WKS-I.
067900 705-ESCRIBE-UN-RENGLON-E. EXIT.
068000
068100*        ----- ESTADISTICAS DE LA GENERACION -----
068200 800-ESTADISTICAS-GENERACION SECTION.
068300     DISPLAY "+------------------------------------------------+"
068400             UPON CONSOLE
068500     DISPLAY "||    MUL1030 - GENERADOR DE MUESTRA DE MULEO     |"
068600             UPON CONSOLE
068700     MOVE WKS-GEN-TOTAL TO WKS-CONTADOR-NUM
068800     DISPLAY "||  TRANSACCIONES GENERADAS : "
068900             WKS-CONTADOR-EDITADO
069000             UPON CONSOLE
069010     DISPLAY "||  MONTO TOTAL GENERADO    : "
069020             WKS-MONTO-TOTAL-EDITADO
069030             UPON CONSOLE
069040     MOVE GEN-T-FH-ANIO(1) TO WKS-FH-N-ANIO
069050     MOVE GEN-T-FH-MES(1)  TO WKS-FH-N-MES
069060     MOVE GEN-T-FH-DIA(1)  TO WKS-FH-N-DIA
069070     DISPLAY "||  PRIMERA TXN (AAAAMMDD)  : " WKS-FH-NUM
069080             UPON CONSOLE
069090     MOVE GEN-T-FH-ANIO(WKS-GEN-TOTAL) TO WKS-FH-N-ANIO
069100     MOVE GEN-T-FH-MES(WKS-GEN-TOTAL)  TO WKS-FH-N-MES
069110     MOVE GEN-T-FH-DIA(WKS-GEN-TOTAL)  TO WKS-FH-N-DIA
069120     DISPLAY "||  ULTIMA TXN (AAAAMMDD)   : " WKS-FH-NUM
069130             UPON CONSOLE
069140     MOVE WKS-NORMALES-TOTAL TO WKS-CONTADOR-NUM
069200     DISPLAY "||  TRANSFERENCIAS NORMALES : "
069300             WKS-CONTADOR-EDITADO
069400             UPON CONSOLE
069500     MOVE WKS-CICLOS-GRUPOS TO WKS-CONTADOR-NUM
069600     DISPLAY "||  ANILLOS DE CICLO GENERADOS : "
069700             WKS-CONTADOR-EDITADO
069800             UPON CONSOLE
069900     MOVE WKS-LAYERING-GRUPOS TO WKS-CONTADOR-NUM
070000     DISPLAY "||  CADENAS DE ESCALONAMIENTO : "
070100             WKS-CONTADOR-EDITADO
070200             UPON CONSOLE
070300     DISPLAY "+------------------------------------------------+"
070400             UPON CONSOLE
070420     IF HUBO-ERROR-ESCRITURA
070440        MOVE 12 TO RETURN-CODE
070460     END-IF.
070500 800-ESTADISTICAS-GENERACION-E. EXIT.
