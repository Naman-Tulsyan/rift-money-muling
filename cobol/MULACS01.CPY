000100******************************************************************        
000200*    MULACS01 -  LAYOUT DE PUNTAJE DE SOSPECHA POR CUENTA       *         
000300*    SISTEMA   : MULE - DETECCION DE MULEO DE DINERO            *         
000400*    USADO POR : MUL1020 - SALIDA DEL MOTOR DE PUNTAJE U5       *         
000500******************************************************************        
000600 01  MUL-ACS-REGISTRO.                                                    
000700     05  MAS-TIPO-REG              PIC X(01).                             
000800         88  MAS-ES-PUNTAJE                VALUE 'S'.                     
000900     05  MAS-CUENTA-ID              PIC X(10).                            
001000     05  MAS-PUNTAJE-SOSPECHA       PIC 9(03).                            
001100     05  MAS-NIVEL-RIESGO           PIC X(06).                            
001200         88  MAS-RIESGO-ALTO               VALUE 'HIGH  '.                
001300         88  MAS-RIESGO-MEDIO              VALUE 'MEDIUM'.                
001400         88  MAS-RIESGO-BAJO               VALUE 'LOW   '.                
001500     05  MAS-ANILLO-TOTAL           PIC 9(02).                            
001600     05  MAS-ANILLOS-ID OCCURS 10 TIMES                                   
001700                        PIC X(12).                                        
001800     05  FILLER                     PIC X(09).                            
