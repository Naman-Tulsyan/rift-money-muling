000100******************************************************************        
000200*    MULTRN01  -  LAYOUT DE TRANSFERENCIA INTERCUENTA           *         
000300*    SISTEMA   : MULE - DETECCION DE MULEO DE DINERO            *         
000400*    USADO POR : MUL1010 VALIDACION, MUL1020 MOTOR,             *         
000500*                MUL1030 GENERADOR DE MUESTRA                   *         
000600******************************************************************        
000700 01  MUL-TRN-REGISTRO.                                                    
000800     05  MTR-TIPO-REG              PIC X(01).                             
000900         88  MTR-ES-TRANSACCION            VALUE 'T'.                     
001000         88  MTR-ES-CONTROL                VALUE 'C'.                     
001100     05  MTR-TXN-ID                PIC X(16).                             
001200     05  MTR-CUENTA-ORIGEN         PIC X(10).                             
001300     05  MTR-CUENTA-DESTINO        PIC X(10).                             
001400     05  MTR-MONTO                 PIC 9(07)V99.                          
001500     05  MTR-FECHA-HORA.                                                  
001600         10  MTR-FH-ANIO           PIC 9(04).                             
001700         10  MTR-FH-GUION1         PIC X(01).                             
001800         10  MTR-FH-MES            PIC 9(02).                             
001900         10  MTR-FH-GUION2         PIC X(01).                             
002000         10  MTR-FH-DIA            PIC 9(02).                             
002100         10  MTR-FH-ESPACIO        PIC X(01).                             
002200         10  MTR-FH-HORA           PIC 9(02).                             
002300         10  MTR-FH-DOSPTS1        PIC X(01).                             
002400         10  MTR-FH-MINUTO         PIC 9(02).                             
002500         10  MTR-FH-DOSPTS2        PIC X(01).                             
002600         10  MTR-FH-SEGUNDO        PIC 9(02).                             
002700     05  MTR-CANAL-ORIGEN          PIC X(04).                             
002800     05  FILLER                    PIC X(10).                             
