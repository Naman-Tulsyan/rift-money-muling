000100******************************************************************
000200*    FECHA       : 14/03/1989                                   *
000300*    PROGRAMADOR : LUCIA PAIZ (LPAZ)                             *
000400*    APLICACION  : MULE - PREVENCION DE MULEO DE DINERO         *
000500*    PROGRAMA    : MUL1010                                      *
000600*    TIPO        : BATCH                                        *
000700*    DESCRIPCION : RECIBE EL ARCHIVO DE TRANSFERENCIAS INTER-   *
000800*                : CUENTA DEL DIA, VALIDA MONTO, FECHA-HORA E    *
000900*                : IDENTIFICADORES, RECORTA BLANCOS Y ESCRIBE   *
001000*                : UN ARCHIVO DE TRANSACCIONES VALIDAS PARA EL  *
001100*                : MOTOR DE DETECCION MUL1020.                  *
001200*    ARCHIVOS    : TRNENT=E , TRNVAL=S                          *
001300*    ACCION (ES) : V=VALIDAR                                    *
001400*    PROGRAMA(S) : MUL1020                                      *
001500*    INSTALADO   : DD/MM/AAAA                                   *
001600*    BPM/RATIONAL: CR-118842                                     *
001700*    NOMBRE      : VALIDACION DE TRANSACCIONES MULEO            *
001800******************************************************************
001900*                  REGISTRO DE CONTROL DE CAMBIOS                *
002000* ------------------------------------------------------------   *
002100* 14/03/1989 LPAZ CR-118842 VERSION INICIAL DEL PROGRAMA.        *
002200* 02/08/1989 LPAZ CR-119015 SE AGREGA VALIDACION DE FECHA-HORA.  *
002300* 22/11/1990 DRVZ CR-121004 SE AGREGA RECORTE DE BLANCOS EN LOS  *
002400*                : IDENTIFICADORES DE CUENTA (RFC AUDITORIA).    *
002500* 09/05/1991 DRVZ CR-122230 CORRECCION DE SIGNO EN LA VALIDACION *
002600*                : DE MONTO (RECHAZABA MONTOS EXACTOS A CERO).   *
002700* 17/01/1993 MCHG CR-125560 SE AGREGA CONTEO DE ARCHIVO VACIO    *
002800*                : COMO CONDICION DE ERROR.                      *
002900* 30/09/1995 MCHG CR-128810 SE ESTANDARIZA EL FORMATO DE LOS     *
003000*                : MENSAJES DE ERROR CON NUMERO DE LINEA.        *
003100* 03/03/1998 PEDR CR-131200 REVISION DEL PROGRAMA PARA EL AJUSTE *
003200*                : DEL MILENIO (Y2K). NO SE ENCONTRARON CAMPOS   *
003300* : DE FECHA A 2 DIGITOS.                                        *
003400* 11/01/1999 PEDR CR-131950 PRUEBA Y2K FINAL.                    *
003500* : SOBRE EL CAMPO DE ANIO DE LA FECHA-HORA.                     *
003600* 14/06/2001 EEDR CR-140410 SE AGREGA RETURN-CODE.               *
003700*                : INTEGRACION CON EL PLANIFICADOR DE LOTES.     *
003800* 19/02/2004 EEDR CR-145670 SE AGREGA ESTADISTICAS.              *
003900*                : DE VALIDACION AL FINALIZAR EL PROCESO.        *
004000* 08/07/2006 GLMZ CR-151920 CORRECCION DEL RECORTE DE BLANCOS:   *
004050*                : SOLO SE QUITAN LOS BLANCOS AL INICIO DEL      *
004060*                : CAMPO, NO LOS INTERMEDIOS (RFC AUDITORIA      *
004070*                : CASO 2006-0447).                              *
004080* 23/10/2007 GLMZ CR-152880 EL RESULTADO YA NO MARCA EXITOSO     *
004090*                : CUANDO EL ARCHIVO NO TRAJO REGISTROS.         *
004100******************************************************************
004200 IDENTIFICATION DIVISION.
004300 PROGRAM-ID. MUL1010.
004400 AUTHOR. LUCIA PAIZ.
004500 INSTALLATION. BANCO DEL ISTMO - GERENCIA DE RIESGO Y FRAUDE.
004600 DATE-WRITTEN. 14/03/1989.
004700 DATE-COMPILED.
004800 SECURITY. CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO DE RIESGO.
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     CLASS DIGITOS IS "0" THRU "9"
005400     UPSI-0 ON STATUS IS MODO-PRUEBA-ACTIVO
005500            OFF STATUS IS MODO-PRUEBA-INACTIVO.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT TRN-ENTRADA ASSIGN TO TRNENT
005900            ORGANIZATION IS LINE SEQUENTIAL
006000            FILE STATUS IS FS-TRNENT.
006100     SELECT TRN-VALIDAS ASSIGN TO TRNVAL
006200            ORGANIZATION IS LINE SEQUENTIAL
006300            FILE STATUS IS FS-TRNVAL.
006400 DATA DIVISION.
006500 FILE SECTION.
006600*                   DEFINICION DEL ARCHIVO DE ENTRADA
006700 FD  TRN-ENTRADA.
006800     COPY MULTRN01 REPLACING ==MUL-TRN-REGISTRO== BY
006900          ==REG-ENTRADA== ==MTR-== BY ==ENT-==.
007000*                   DEFINICION DEL ARCHIVO DE SALIDA
007100 FD  TRN-VALIDAS.
007200     COPY MULTRN01 REPLACING ==MUL-TRN-REGISTRO== BY
007300          ==REG-VALIDA== ==MTR-== BY ==VAL-==.
007400 WORKING-STORAGE SECTION.
007500*                    VARIABLES DE FILE STATUS
007600 01  WKS-FILE-STATUS.
007700     05  FS-TRNENT                 PIC 9(02) VALUE ZEROS.
007800     05  FS-TRNVAL                 PIC 9(02) VALUE ZEROS.
007900     05  FILLER                    PIC X(04).
008000*                    BANDERAS DE CONTROL
008100 01  WKS-BANDERAS.
008200     05  WKS-FIN-ENTRADA           PIC 9(01) VALUE ZEROS.
008300         88  FIN-TRN-ENTRADA              VALUE 1.
008400     05  WKS-TXN-VALIDA-SW         PIC 9(01) VALUE ZEROS.
008500         88  TXN-ES-VALIDA                 VALUE 1.
008600         88  TXN-ES-INVALIDA                VALUE 0.
008700     05  FILLER                    PIC X(03).
008800*                    CONTADORES Y ACUMULADORES (COMP)
008900 01  WKS-CONTADORES COMP.
009000     05  WKS-LINEA                 PIC 9(07) VALUE ZEROS.
009100     05  WKS-TOTAL-VALIDAS         PIC 9(07) VALUE ZEROS.
009200     05  WKS-TOTAL-ERRORES         PIC 9(07) VALUE ZEROS.
009300     05  WKS-I-TRIM                PIC 9(02) VALUE ZEROS.
009310*                    BANDERA DE ARCHIVO SIN REGISTROS (77-LEVEL,
009320*                    AUTONOMA, FUERA DE LOS GRUPOS 01 DE ARRIBA)
009330 77  WKS-ARCHIVO-VACIO-SW          PIC 9(01) COMP VALUE ZEROS.
009340     88  ARCHIVO-SIN-REGISTROS         VALUE 1.
009400*                    AREA DE RECORTE DE BLANCOS (RFC AUDITORIA)
009500 01  WKS-TRIM-AREA.
009600     05  WKS-TRIM-ENTRADA          PIC X(10) VALUE SPACES.
009700     05  WKS-TRIM-SALIDA           PIC X(10) VALUE SPACES.
009800     05  WKS-TRIM-POS              PIC 9(02) COMP VALUE ZEROS.
009900     05  FILLER                    PIC X(04).
010000*                    MOTIVO DE RECHAZO DE LA LINEA ACTUAL
010100 01  WKS-MOTIVO-RECHAZO            PIC X(40) VALUE SPACES.
010200*                    FECHA-HORA REDEFINIDA A NUMERICO COMPARABLE
010300 01  WKS-FH-COMPARABLE.
010400     05  WKS-FH-NUM                PIC 9(14) VALUE ZEROS.
010500 01  WKS-FH-COMPARABLE-R REDEFINES WKS-FH-COMPARABLE.
010600     05  WKS-FH-N-ANIO             PIC 9(04).
010700     05  WKS-FH-N-MES              PIC 9(02).
010800     05  WKS-FH-N-DIA              PIC 9(02).
010900     05  WKS-FH-N-HORA             PIC 9(02).
011000     05  WKS-FH-N-MINUTO           PIC 9(02).
011100     05  WKS-FH-N-SEGUNDO          PIC 9(02).
011200*                    MONTO EDITADO PARA DESPLIEGUE EN CONSOLA
011300 01  WKS-MONTO-EDIT-AREA.
011400     05  WKS-MONTO-NUM             PIC 9(07)V99 VALUE ZEROS.
011500 01  WKS-MONTO-EDIT REDEFINES WKS-MONTO-EDIT-AREA.
011600     05  WKS-MONTO-EDITADO         PIC ZZZZZZ9.99.
011700*                    FILE STATUS COMBINADOS PARA BITACORA
011800 01  WKS-FS-COMBINADO.
011900     05  WKS-FS-COMBO-ENT          PIC 9(02) VALUE ZEROS.
012000     05  WKS-FS-COMBO-VAL          PIC 9(02) VALUE ZEROS.
012100 01  WKS-FS-COMBINADO-R REDEFINES WKS-FS-COMBINADO.
012200     05  WKS-FS-COMBO-NUM          PIC 9(04).
012300 PROCEDURE DIVISION.
012400******************************************************************
012500*               S E C C I O N    P R I N C I P A L
012600******************************************************************
012700 000-MAIN SECTION.
012800     PERFORM 110-APERTURA-ARCHIVOS
012900     PERFORM 200-LEE-VALIDA-TRANSACCIONES
013000     PERFORM 300-ESTADISTICAS-VALIDACION
013100     PERFORM 900-CIERRA-ARCHIVOS
013200     STOP RUN.
013300 000-MAIN-E. EXIT.
013400
013500*               ----- SECCION DE APERTURA DE ARCHIVOS -----
013600 110-APERTURA-ARCHIVOS SECTION.
013700     OPEN INPUT  TRN-ENTRADA
013800          OUTPUT TRN-VALIDAS
013900     IF FS-TRNENT NOT = 0 OR FS-TRNVAL NOT = 0
014000        DISPLAY "================================================"
014100                UPON CONSOLE
014200        DISPLAY "   ERROR AL ABRIR ARCHIVOS DE VALIDACION MUL1010"
014300                UPON CONSOLE
014400        DISPLAY " FILE STATUS TRNENT : (" FS-TRNENT ")"
014500                UPON CONSOLE
014600        DISPLAY " FILE STATUS TRNVAL : (" FS-TRNVAL ")"
014700                UPON CONSOLE
014800        DISPLAY "================================================"
014900                UPON CONSOLE
015000        MOVE 91 TO RETURN-CODE
015100        GO TO 999-FIN
015200     END-IF.
015300 110-APERTURA-ARCHIVOS-E. EXIT.
015400
015500*          ----- LECTURA Y VALIDACION SECUENCIAL DEL LOTE -----
015600 200-LEE-VALIDA-TRANSACCIONES SECTION.
015700     READ TRN-ENTRADA
015800          AT END SET FIN-TRN-ENTRADA TO TRUE
015900     END-READ
016000     PERFORM 205-CICLO-LECTURA THRU 207-SIGUIENTE-LECTURA-E
016010             UNTIL FIN-TRN-ENTRADA
016020     IF WKS-LINEA = 0
016030        SET ARCHIVO-SIN-REGISTROS TO TRUE
016040     END-IF
016100     IF ARCHIVO-SIN-REGISTROS
016200        DISPLAY "================================================"
016300                UPON CONSOLE
016400        DISPLAY "   ARCHIVO DE TRANSACCIONES NO TIENE REGISTROS"
016500                UPON CONSOLE
016600        DISPLAY "================================================"
016700                UPON CONSOLE
016800        MOVE 8 TO RETURN-CODE
016900     END-IF.
017000 200-LEE-VALIDA-TRANSACCIONES-E. EXIT.
017100
017150*       ----- CUERPO DEL LOTE: VALIDA, GRABA/RECHAZA LINEA -----
017200 205-CICLO-LECTURA SECTION.
017300     ADD 1 TO WKS-LINEA
017400     PERFORM 210-VALIDA-TRANSACCION
017500     IF TXN-ES-VALIDA
017600        PERFORM 220-ESCRIBE-TRANSACCION-VALIDA
017700     ELSE
017800        PERFORM 230-DESPLIEGA-ERROR
017900     END-IF.
018000 205-CICLO-LECTURA-E. EXIT.
018010*       ----- AVANCE A LA SIGUIENTE LINEA DEL LOTE (RANGO DE -----
018020*       ----- PERFORM...THRU CON 205-CICLO-LECTURA ARRIBA) -----
018030 207-SIGUIENTE-LECTURA SECTION.
018040     READ TRN-ENTRADA
018050          AT END SET FIN-TRN-ENTRADA TO TRUE
018060     END-READ.
018070 207-SIGUIENTE-LECTURA-E. EXIT.
018400
018500*               ----- VALIDACION DE UNA TRANSACCION -----
018600 210-VALIDA-TRANSACCION SECTION.
018700     SET TXN-ES-VALIDA TO TRUE
018800     MOVE SPACES TO WKS-MOTIVO-RECHAZO
018900     IF ENT-MONTO NOT NUMERIC
019000        SET TXN-ES-INVALIDA TO TRUE
019100        MOVE "MONTO NO NUMERICO" TO WKS-MOTIVO-RECHAZO
019200     ELSE
019300        IF ENT-MONTO NOT > ZEROS
019400           SET TXN-ES-INVALIDA TO TRUE
019500           MOVE "MONTO NO ES MAYOR A CERO" TO WKS-MOTIVO-RECHAZO
019600        END-IF
019700     END-IF
019800     IF TXN-ES-VALIDA
019900        PERFORM 215-VALIDA-FECHA-HORA
020000     END-IF
020100     IF TXN-ES-VALIDA
020200        MOVE ENT-CUENTA-ORIGEN   TO WKS-TRIM-ENTRADA
020300        PERFORM 280-RECORTA-CAMPO
020400        MOVE WKS-TRIM-SALIDA     TO ENT-CUENTA-ORIGEN
020500        MOVE ENT-CUENTA-DESTINO  TO WKS-TRIM-ENTRADA
020600        PERFORM 280-RECORTA-CAMPO
020700        MOVE WKS-TRIM-SALIDA     TO ENT-CUENTA-DESTINO
020800        IF ENT-CUENTA-ORIGEN = SPACES OR
020900           ENT-CUENTA-DESTINO = SPACES
021000           SET TXN-ES-INVALIDA TO TRUE
021100           MOVE "IDENTIFICADOR DE CUENTA EN BLANCO" TO
021200                WKS-MOTIVO-RECHAZO
021300        END-IF
021400     END-IF.
021500 210-VALIDA-TRANSACCION-E. EXIT.
021600
021700*               ----- VALIDACION DE FECHA-HORA -----
021800 215-VALIDA-FECHA-HORA SECTION.
021900     IF ENT-FH-ANIO NOT NUMERIC OR ENT-FH-MES NOT NUMERIC OR
022000        ENT-FH-DIA NOT NUMERIC OR ENT-FH-HORA NOT NUMERIC OR
022100        ENT-FH-MINUTO NOT NUMERIC OR ENT-FH-SEGUNDO NOT NUMERIC
022200        SET TXN-ES-INVALIDA TO TRUE
022300        MOVE "FECHA-HORA CON CARACTERES NO NUMERICOS" TO
022400             WKS-MOTIVO-RECHAZO
022500     ELSE
022600        IF ENT-FH-GUION1 NOT = "-" OR ENT-FH-GUION2 NOT = "-" OR
022700           ENT-FH-ESPACIO NOT = " " OR ENT-FH-DOSPTS1 NOT = ":" OR
022800           ENT-FH-DOSPTS2 NOT = ":"
022900           SET TXN-ES-INVALIDA TO TRUE
023000           MOVE "FECHA-HORA MAL FORMADA" TO WKS-MOTIVO-RECHAZO
023100        ELSE
023200           IF ENT-FH-ANIO < 1900 OR ENT-FH-MES < 1 OR
023300              ENT-FH-MES > 12 OR ENT-FH-DIA < 1 OR
023400              ENT-FH-DIA > 31 OR ENT-FH-HORA > 23 OR
023500              ENT-FH-MINUTO > 59 OR ENT-FH-SEGUNDO > 59
023600              SET TXN-ES-INVALIDA TO TRUE
023700              MOVE "FECHA-HORA FUERA DE RANGO" TO
023800                   WKS-MOTIVO-RECHAZO
023900           END-IF
024000        END-IF
024100     END-IF.
024200 215-VALIDA-FECHA-HORA-E. EXIT.
024300
024400*       ----- ESCRITURA DE LA TRANSACCION VALIDADA -----
024500 220-ESCRIBE-TRANSACCION-VALIDA SECTION.
024600     MOVE "T"                  TO VAL-TIPO-REG
024700     MOVE ENT-TXN-ID           TO VAL-TXN-ID
024800     MOVE ENT-CUENTA-ORIGEN    TO VAL-CUENTA-ORIGEN
024900     MOVE ENT-CUENTA-DESTINO   TO VAL-CUENTA-DESTINO
025000     MOVE ENT-MONTO            TO VAL-MONTO
025100     MOVE ENT-FECHA-HORA       TO VAL-FECHA-HORA
025200     MOVE ENT-CANAL-ORIGEN     TO VAL-CANAL-ORIGEN
025300     WRITE REG-VALIDA
025400     IF FS-TRNVAL NOT = 0
025500        DISPLAY "ERROR ESCRIBIENDO TRANSACCION VALIDA LINEA "
025600                WKS-LINEA " FS=" FS-TRNVAL UPON CONSOLE
025700        MOVE 91 TO RETURN-CODE
025800        GO TO 999-FIN
025900     END-IF
026000     ADD 1 TO WKS-TOTAL-VALIDAS.
026100 220-ESCRIBE-TRANSACCION-VALIDA-E. EXIT.
026200
026300*       ----- DESPLIEGUE DE UNA LINEA RECHAZADA -----
026400 230-DESPLIEGA-ERROR SECTION.
026500     ADD 1 TO WKS-TOTAL-ERRORES
026600     DISPLAY "LINEA " WKS-LINEA " RECHAZADA - " WKS-MOTIVO-RECHAZO
026700             UPON CONSOLE.
026800 230-DESPLIEGA-ERROR-E. EXIT.
026900
027000*       ----- UTILITARIO DE RECORTE DE BLANCOS IZQUIERDA -----
027010*          (08/07/2006 GLMZ - SOLO RECORTA AL INICIO DEL CAMPO,
027020*           LOS BLANCOS INTERMEDIOS SE CONSERVAN TAL CUAL VIENEN).
027100 280-RECORTA-CAMPO SECTION.
027200     MOVE SPACES TO WKS-TRIM-SALIDA
027300     MOVE ZEROS  TO WKS-TRIM-POS
027400     MOVE 1      TO WKS-I-TRIM
027500     PERFORM 285-BUSCA-PRIMER-CARACTER
027600             UNTIL WKS-I-TRIM > 10 OR WKS-TRIM-POS NOT = ZEROS
027700     IF WKS-TRIM-POS NOT = ZEROS
027800        MOVE WKS-TRIM-ENTRADA(WKS-TRIM-POS: 11 - WKS-TRIM-POS) TO
027900             WKS-TRIM-SALIDA
028000     END-IF.
028100 280-RECORTA-CAMPO-E. EXIT.
028200
028300 285-BUSCA-PRIMER-CARACTER SECTION.
028400     IF WKS-TRIM-ENTRADA(WKS-I-TRIM:1) NOT = SPACE
028500        MOVE WKS-I-TRIM TO WKS-TRIM-POS
028600     ELSE
028700        ADD 1 TO WKS-I-TRIM
028800     END-IF.
028900 285-BUSCA-PRIMER-CARACTER-E. EXIT.
029000
029100*       ----- ESTADISTICAS FINALES DE VALIDACION -----
029200 300-ESTADISTICAS-VALIDACION SECTION.
029300     DISPLAY ">>>>>> ESTADISTICAS DE VALIDACION MUL1010 <<<<<<"
029400             UPON CONSOLE
029500     DISPLAY "||  LINEAS LEIDAS EN TOTAL   : (" WKS-LINEA ")"
029600             UPON CONSOLE
029700     DISPLAY "||  TRANSACCIONES VALIDAS    : ("
029800             WKS-TOTAL-VALIDAS ")" UPON CONSOLE
029900     DISPLAY "||  TRANSACCIONES RECHAZADAS : ("
030000             WKS-TOTAL-ERRORES ")" UPON CONSOLE
030100     IF ARCHIVO-SIN-REGISTROS
030200        DISPLAY "||  RESULTADO                : SIN REGISTROS"
030300                UPON CONSOLE
030400     ELSE
030500        IF WKS-TOTAL-ERRORES = 0
030600           DISPLAY "||  RESULTADO                : EXITOSO"
030700                   UPON CONSOLE
030800        ELSE
030900           DISPLAY "||  RESULTADO                : CON ERRORES"
031000                   UPON CONSOLE
031100           MOVE 4 TO RETURN-CODE
031200        END-IF
031300     END-IF
031400     DISPLAY ">>>>>>>>>>>>>>>>>>>>>>>><<<<<<<<<<<<<<<<<<<<<<<<"
031500             UPON CONSOLE.
031600 300-ESTADISTICAS-VALIDACION-E. EXIT.
031700
031800*               ----- CIERRE DE ARCHIVOS -----
031900 900-CIERRA-ARCHIVOS SECTION.
032000     CLOSE TRN-ENTRADA
032100           TRN-VALIDAS.
032200 900-CIERRA-ARCHIVOS-E. EXIT.
032300
032400 999-FIN SECTION.
032500     PERFORM 900-CIERRA-ARCHIVOS
032600     STOP RUN.
032700 999-FIN-E. EXIT.
